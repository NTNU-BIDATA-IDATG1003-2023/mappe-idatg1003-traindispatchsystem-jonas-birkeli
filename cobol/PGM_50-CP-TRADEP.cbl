000100******************************************************************
000200*    CP-TRADEP
000300******************************************************************
000400*    LAYOUT REGISTRO DE TRANSACCIONES DE DESPACHO (TRANSACTION)  *
000500*    LARGO REGISTRO = 60 BYTES                                   *
000600******************************************************************
000700*    CODIGOS VALIDOS DE TRA-CODIGO:                               *
000800*    AD = ALTA DE SALIDA          RM = BAJA DE SALIDA             *
000900*    TR = ASIGNAR ANDEN           DL = ASIGNAR DEMORA             *
001000*    TM = ADELANTAR RELOJ         SN = SELECCIONAR POR NUMERO     *
001100*    SD = BUSCAR POR DESTINO      VW = IMPRIMIR TABLERO           *
001200******************************************************************
001300 01  WS-REG-TRANSACC.
001400     03  TRA-CODIGO          PIC X(02)    VALUE SPACES.
001500     03  TRA-TRENNRO         PIC 9(05)    VALUE ZEROS.
001600     03  TRA-HORA.
001700         05  TRA-HORA-HH         PIC 9(02)    VALUE ZEROS.
001800         05  TRA-HORA-MM         PIC 9(02)    VALUE ZEROS.
001900     03  TRA-LINEA           PIC X(07)    VALUE SPACES.
002000     03  TRA-DESTINO         PIC X(20)    VALUE SPACES.
002100     03  TRA-ANDEN           PIC 9(03)    VALUE ZEROS.
002200     03  FILLER              PIC X(19)    VALUE SPACES.
