000100*****************************************************************
000200*    CP-RPTDEP
000300*****************************************************************
000400*    LAYOUT DEL LISTADO TABLERO DE SALIDAS (DEPARTURE-REPORT)   *
000500*    CADA LINEA DE IMPRESION MIDE 80 BYTES, SIN EXCEPCION.      *
000600*    SEIS TIPOS DE LINEA CONVIVEN EN EL MISMO LISTADO:          *
000700*       IMP-ENCABEZADO    (HORA DE ESTACION, 1 POR TABLERO)     *
000800*       IMP-SUBTITULO     (TITULOS DE COLUMNA, 1 POR TABLERO)   *
000900*       IMP-DETALLE       (1 POR SALIDA IMPRESA)                *
001000*       IMP-ERROR         (1 POR TRANSACCION RECHAZADA/SIN      *
001100*                          COINCIDENCIA)                        *
001200*       IMP-TRAILER       (1 POR TABLERO, CIERRA EL LISTADO)    *
001300*       IMP-TOTAL-LINEA   (1 POR CONTADOR, SOLO AL FINAL DEL    *
001400*                          JOB)                                 *
001500*****************************************************************
001600*    IMP-ENCABEZADO -- PRIMERA LINEA DE CADA TABLERO IMPRESO.   *
001700*    MUESTRA LA HORA DE ESTACION VIGENTE AL ARMAR EL TABLERO    *
001800*    (LA QUE AVANZO LA ULTIMA TRANSACCION TM), NO LA HORA DEL   *
001900*    RELOJ DEL SISTEMA OPERATIVO.                               *
002000*    POSICION (01:13)  LITERAL FIJO 'STATION TIME '             *
002100*    POSICION (14:05)  HORA DE ESTACION, FORMATO HH:MM          *
002200*    POSICION (19:62)  RELLENO                                  *
002300 01  IMP-ENCABEZADO.
002400     03  FILLER              PIC X(13)   VALUE 'STATION TIME '.
002500     03  IMP-ENC-HORA        PIC X(05)   VALUE SPACES.
002600     03  FILLER              PIC X(62)   VALUE SPACES.
002700*    IMP-SUBTITULO -- TITULOS DE COLUMNA DEL TABLERO, SIGUE A
002800*    IMP-ENCABEZADO EN LA MISMA PASADA DE IMPRESION.  LAS
002900*    COLUMNAS COINCIDEN EXACTAMENTE CON IMP-DETALLE MAS ABAJO.
003000*    POSICION (01:05)  'TIME '
003100*    POSICION (06:07)  RELLENO (2 BLANCOS)
003200*    POSICION (08:14)  'LINE   '
003300*    POSICION (15:15)  RELLENO (1 BLANCO)
003400*    POSICION (16:35)  'DESTINATION         '
003500*    POSICION (36:36)  RELLENO (1 BLANCO)
003600*    POSICION (37:43)  'TRACK  '
003700*    POSICION (44:50)  'DELAY  '
003800*    POSICION (51:52)  RELLENO (2 BLANCOS)
003900*    POSICION (53:57)  'TRAIN'
004000*    POSICION (58:80)  RELLENO
004100 01  IMP-SUBTITULO.
004200     03  FILLER              PIC X(05)   VALUE 'TIME '.
004300     03  FILLER              PIC X(02)   VALUE SPACES.
004400     03  FILLER              PIC X(07)   VALUE 'LINE   '.
004500     03  FILLER              PIC X(01)   VALUE SPACE.
004600     03  FILLER              PIC X(20)   VALUE 'DESTINATION         '.
004700     03  FILLER              PIC X(01)   VALUE SPACE.
004800     03  FILLER              PIC X(03)   VALUE 'TRA'.
004900     03  FILLER              PIC X(04)   VALUE 'CK  '.
005000     03  FILLER              PIC X(07)   VALUE 'DELAY  '.
005100     03  FILLER              PIC X(02)   VALUE SPACES.
005200     03  FILLER              PIC X(05)   VALUE 'TRAIN'.
005300     03  FILLER              PIC X(23)   VALUE SPACES.
005400*    IMP-DETALLE -- UNA LINEA POR SALIDA VALIDA, VIGENTE A LA
005500*    HORA DE ESTACION Y ORDENADA POR HORA EFECTIVA (HORA
005600*    PROGRAMADA MAS DEMORA).  LAS SALIDAS INVALIDAS (LINEA O
005700*    DESTINO EN BLANCO) NUNCA LLEGAN A ESTA RUTINA DE IMPRESION.
005800*    POSICION (01:05)  HORA EFECTIVA, FORMATO HH:MM
005900*    POSICION (06:07)  RELLENO
006000*    POSICION (08:14)  LINEA, ALINEADA A IZQUIERDA
006100*    POSICION (15:15)  RELLENO
006200*    POSICION (16:35)  DESTINO, ALINEADO A IZQUIERDA
006300*    POSICION (36:36)  RELLENO
006400*    POSICION (37:39)  ANDEN, ALINEADO A DERECHA, O 'TBA'
006500*    POSICION (40:43)  RELLENO
006600*    POSICION (44:50)  DEMORA, 'ON TIME' O HH:MM
006700*    POSICION (51:52)  RELLENO
006800*    POSICION (53:57)  NUMERO DE TREN, CON CEROS A LA IZQUIERDA
006900*    POSICION (58:80)  RELLENO
007000 01  IMP-DETALLE.
007100     03  IMP-DET-HORA        PIC X(05)   VALUE SPACES.
007200     03  FILLER              PIC X(02)   VALUE SPACES.
007300     03  IMP-DET-LINEA       PIC X(07)   VALUE SPACES.
007400     03  FILLER              PIC X(01)   VALUE SPACES.
007500     03  IMP-DET-DESTINO     PIC X(20)   VALUE SPACES.
007600     03  FILLER              PIC X(01)   VALUE SPACES.
007700     03  IMP-DET-ANDEN       PIC X(03)   VALUE SPACES.
007800     03  FILLER              PIC X(04)   VALUE SPACES.
007900     03  IMP-DET-DEMORA      PIC X(07)   VALUE SPACES.
008000     03  FILLER              PIC X(02)   VALUE SPACES.
008100     03  IMP-DET-TRENNRO     PIC X(05)   VALUE SPACES.
008200     03  FILLER              PIC X(23)   VALUE SPACES.
008300*    IMP-ERROR -- LINEA DE LOG DE UNA TRANSACCION RECHAZADA, O
008400*    SIN COINCIDENCIA (SN/SD SIN HALLAZGO).  EL TEXTO LO ARMA
008500*    PGMDSP1 EN WS-MSG-TEXTO ANTES DE ESCRIBIR ESTA LINEA.
008600*    POSICION (01:02)  MARCA '* ' (DISTINGUE LA LINEA EN EL
008700*                       LISTADO IMPRESO)
008800*    POSICION (03:72)  TEXTO DEL ERROR/RECHAZO
008900*    POSICION (73:80)  RELLENO
009000 01  IMP-ERROR.
009100     03  FILLER              PIC X(02)   VALUE '* '.
009200     03  IMP-ERR-TEXTO       PIC X(70)   VALUE SPACES.
009300     03  FILLER              PIC X(08)   VALUE SPACES.
009400*    IMP-TRAILER -- CIERRA EL TABLERO CON LA CANTIDAD DE SALIDAS
009500*    EFECTIVAMENTE IMPRESAS (TBD-CANT-SEL).  LA CANTIDAD SE
009600*    MUESTRA CON CEROS A LA IZQUIERDA, IGUAL QUE EL EJEMPLO DEL
009700*    LISTADO EN LAS NORMAS DEL DEPARTAMENTO ("...LISTED:  002").
009800*    POSICION (01:18)  LITERAL FIJO 'DEPARTURES LISTED:'
009900*    POSICION (19:20)  RELLENO
010000*    POSICION (21:23)  CANTIDAD DE SALIDAS, 3 POSICIONES, CON
010100*                       CEROS A LA IZQUIERDA
010200*    POSICION (24:80)  RELLENO
010300 01  IMP-TRAILER.
010400     03  FILLER              PIC X(18)   VALUE 'DEPARTURES LISTED:'.
010500     03  FILLER              PIC X(02)   VALUE SPACES.
010600     03  IMP-TRL-CANTIDAD    PIC 999     VALUE ZEROES.
010700     03  FILLER              PIC X(57)   VALUE SPACES.
010800*    IMP-TOTAL-LINEA -- UNA LINEA POR CADA CONTADOR DE CONTROL
010900*    DEL BLOQUE DE TOTALES DE FIN DE JOB (8500-TOTALES EN
011000*    PGMDSP1).  LA ETIQUETA SE CARGA LITERAL EN CADA LLAMADA;
011100*    EL VALOR SE EDITA CON COMA DE MILLAR POR SI EL VOLUMEN DE
011200*    TRANSACCIONES CRECE.
011300*    POSICION (01:28)  ETIQUETA DEL CONTADOR
011400*    POSICION (29:30)  RELLENO
011500*    POSICION (31:36)  VALOR DEL CONTADOR, EDITADO ZZ,ZZ9
011600*    POSICION (37:80)  RELLENO
011700 01  IMP-TOTAL-LINEA.
011800     03  IMP-TOT-ETIQUETA    PIC X(28)   VALUE SPACES.
011900     03  FILLER              PIC X(02)   VALUE SPACES.
012000     03  IMP-TOT-VALOR       PIC ZZ,ZZ9  VALUE ZEROES.
012100     03  FILLER              PIC X(44)   VALUE SPACES.
012200*    LINEAS SEPARADORAS GENERICAS, REUTILIZADAS EN VARIOS PUNTOS
012300*    DEL LISTADO (ENTRE SUBTITULO Y DETALLE, ANTES DEL BLOQUE
012400*    DE TOTALES, Y COMO RENGLON EN BLANCO DESPUES DEL TRAILER).
012500 01  WS-LINEA-SEP            PIC X(80)   VALUE ALL '-'.
012600 01  WS-LINEA-BLANCA         PIC X(80)   VALUE SPACES.
