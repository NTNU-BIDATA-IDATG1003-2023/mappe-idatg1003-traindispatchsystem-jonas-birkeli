000100*IDENTIFICACION DEL PROGRAMA Y DE QUIEN LO MANTIENE; VER EL
000200*CHANGE LOG MAS ABAJO PARA EL HISTORIAL COMPLETO DE CAMBIOS.
000300 IDENTIFICATION DIVISION.
000400 PROGRAM-ID.    PGMDSP1.
000500 AUTHOR.        R. ALSINA.
000600 INSTALLATION.  CENTRO DE COMPUTOS - AREA FERROCARRIL.
000700 DATE-WRITTEN.  14-03-89.
000800 DATE-COMPILED.
000900 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO.
001000*****************************************************************
001100*                PGMDSP1 - TABLERO DE SALIDAS DE ESTACION        *
001200*                ===================================             *
001300*  PROCESO BATCH QUE MANTIENE EL REGISTRO DE SALIDAS DE UNA      *
001400*  ESTACION (TRENES A DESPACHAR) Y EMITE EL LISTADO DEL TABLERO. *
001500*  LEE EL MAESTRO DE SALIDAS, LO CARGA A UNA TABLA EN MEMORIA,   *
001600*  APLICA LAS NOVEDADES DEL ARCHIVO DE TRANSACCIONES EN ORDEN    *
001700*  FISICO, IMPRIME EL TABLERO CADA VEZ QUE SE RECIBE UNA         *
001800*  TRANSACCION VW Y AL FINALIZAR EL JOB, Y GRABA EL MAESTRO      *
001900*  ACTUALIZADO EN ORDEN ASCENDENTE DE NUMERO DE TREN.            *
002000*  LA TABLA EN MEMORIA (COPY TABREG) ES EL UNICO "MAESTRO        *
002100*  VIVO" DURANTE LA CORRIDA; EL ARCHIVO DE SALIDA SOLO SE        *
002200*  GRABA UNA VEZ, AL FINAL, EN 9999-FINAL.  SI EL JOB ABORTA     *
002300*  A MITAD DE CAMINO, EL MAESTRO DE ENTRADA QUEDA INTACTO        *
002400*  PORQUE EL DE SALIDA TODAVIA NO SE ABRIO.                      *
002500*------------------------------------------------------------------
002600*  HISTORIA DE CAMBIOS                                           *
002700*------------------------------------------------------------------
002800* FECHA    |PROG | TICKET      | DESCRIPCION                    *
002900*----------|-----|-------------|---------------------------------
003000* 14-03-89 | RAL | FC-0500     | CREACION INICIAL: CARGA DE      *
003100*          |     |             | MAESTRO Y ALTA/BAJA DE SALIDAS. *
003200* 09-19-90 | RAL | FC-0538     | AGREGADAS TRANSACCIONES TR Y    *
003300*          |     |             | DL (ANDEN Y DEMORA).            *
003400* 02-05-91 | KL  | FC-0561     | AGREGADA TRANSACCION TM:        *
003500*          |     |             | RELOJ DE ESTACION, SOLO AVANZA. *
003600* 06-17-92 | RAL | FC-0590     | AGREGADAS SN Y SD (SELECCION    *
003700*          |     |             | POR NUMERO Y POR DESTINO).      *
003800* 10-02-93 | KL  | FC-0612     | TABLERO (VW) AHORA FILTRA POR   *
003900*          |     |             | HORA DE ESTACION Y ORDENA POR   *
004000*          |     |             | HORA EFECTIVA (PROG + DEMORA).  *
004100* 03-21-95 | RAL | FC-0649     | CORRECCION: ALTA CON NUMERO     *
004200*          |     |             | DE TREN EXISTENTE REEMPLAZA Y   *
004300*          |     |             | NO SUMA AL CONTADOR DE ALTAS.   *
004400* 08-14-96 | KL  | FC-0677     | LISTADO DE ERRORES PARA         *
004500*          |     |             | TRANSACCIONES RECHAZADAS.       *
004600* 01-11-99 | KL  | FC-0701-Y2K | REVISION Y2K: CAMPOS DE HORA    *
004700*          |     |             | SON HH:MM DE 24HS, SIN ANO.     *
004800*          |     |             | SIN CAMBIOS REQUERIDOS.         *
004900* 07-30-00 | RAM | FC-0733     | RUTINA DE HORA EXTERNALIZADA A  *
005000*          |     |             | PGMHORA (ANTES INLINE AQUI).    *
005100* 05-12-01 | RAM | FC-0758     | TABLA DE SALIDAS AMPLIADA A     *
005200*          |     |             | 999 OCURRENCIAS (ANTES 300).    *
005300* 11-08-02 | RAM | FC-0781     | BUSQUEDA POR DESTINO (SD)       *
005400*          |     |             | AHORA ES SUBCADENA, NO          *
005500*          |     |             | IGUALDAD TOTAL.                 *
005600* 04-02-03 | RAM | FC-0795     | COMENTARIOS AMPLIADOS EN TODO   *
005700*          |     |             | EL PROGRAMA PARA LA AUDITORIA   *
005800*          |     |             | DE MANTENIMIENTO DEL AREA; SIN  *
005900*          |     |             | CAMBIO DE LOGICA NI DE LAYOUT.  *
006000* 09-15-03 | RAM | FC-0812     | AGREGADO TOTAL "MASTER RECORDS  *
006100*          |     |             | READ" EN 8500-TOTALES Y EN EL   *
006200*          |     |             | DISPLAY DE CONSOLA DE 9999-FINAL*
006300*          |     |             | (FALTABA EL TOTAL DE REGISTROS   *
006400*          |     |             | LEIDOS DEL MAESTRO DE ENTRADA).  *
006500* 02-27-04 | KL  | FC-0829     | 1000-INICIO NO CHEQUEABA FS-     *
006600*          |     |             | TRANSACC NI FS-LISTADO DESPUES   *
006700*          |     |             | DE SUS RESPECTIVOS OPEN (SOLO EL *
006800*          |     |             | DEL MAESTRO DE ENTRADA); AHORA   *
006900*          |     |             | LOS TRES OPEN ABORTAN EL JOB     *
007000*          |     |             | IGUAL SI FALLAN, COMO DICE EL    *
007100*          |     |             | COMENTARIO DE FILE-CONTROL.      *
007200* 03-10-04 | KL  | FC-0831     | COMENTARIOS DE PARRAFO Y DE      *
007300*          |     |             | CAMPO AMPLIADOS EN 2000/2300/    *
007400*          |     |             | 2400/2800/8000 (AUDITORIA DE     *
007500*          |     |             | MANTENIMIENTO, CONTINUACION DE   *
007600*          |     |             | FC-0795); SIN CAMBIO DE LOGICA.  *
007700*------------------------------------------------------------------
007800*****************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100*    COMPUTADORA UNICA DE LA SUITE DE DESPACHO (VER TAMBIEN
008200*    PGMHORA); SE DEJA EXPLICITA POR SI ALGUN DIA SE PORTA EL
008300*    JOB A OTRO CENTRO DE COMPUTOS.
008400 SOURCE-COMPUTER.   IBM-390.
008500 OBJECT-COMPUTER.   IBM-390.
008600*    C01 ES EL CANAL DE SALTO DE PAGINA DEL FORMULARIO CONTINUO
008700*    DEL LISTADO DEL TABLERO; SE USA EN 6500-IMPRIMIR-TITULO
008800*    POR "AFTER ADVANCING PAGE".
008900 SPECIAL-NAMES.
009000     C01 IS TOP-OF-FORM.
009100 INPUT-OUTPUT SECTION.
009200 FILE-CONTROL.
009300*    LOS CUATRO ARCHIVOS DEL JOB: MAESTRO DE ENTRADA Y DE
009400*    SALIDA (NUNCA EL MISMO DD, PARA PODER RESTART DESDE EL
009500*    MAESTRO VIEJO SI LA CORRIDA FALLA), TRANSACCIONES Y
009600*    LISTADO.  FILE STATUS PROPIO PARA CADA UNO; SE CHEQUEA
009700*    DESPUES DE CADA OPEN/READ/WRITE/CLOSE QUE PUEDA FALLAR.
009800*    MAESTRO DE ENTRADA: DD FIJO DDMAEENT, SOLO LECTURA.
009900     SELECT DEP-MAESTRO-ENT  ASSIGN TO DDMAEENT
010000            FILE STATUS IS FS-MAESTRO-ENT.
010100*    TRANSACCIONES: DD FIJO DDTRANS, SOLO LECTURA.
010200     SELECT DEP-TRANSACC     ASSIGN TO DDTRANS
010300            FILE STATUS IS FS-TRANSACC.
010400*    MAESTRO DE SALIDA: DD FIJO DDMAESAL, SOLO ESCRITURA.
010500     SELECT DEP-MAESTRO-SAL  ASSIGN TO DDMAESAL
010600            FILE STATUS IS FS-MAESTRO-SAL.
010700*    LISTADO: DD FIJO DDLISTA, SOLO ESCRITURA.
010800     SELECT DEP-LISTADO      ASSIGN TO DDLISTA
010900            FILE STATUS IS FS-LISTADO.
011000 DATA DIVISION.
011100 FILE SECTION.
011200*    MAESTRO DE SALIDAS DE ENTRADA (CARGA INICIAL DE LA TABLA).
011300*    EL AREA DE TRABAJO PROPIAMENTE DICHA (CON SUS CAMPOS POR
011400*    NOMBRE) ES WS-REG-DEPARTURE, MAS ABAJO EN WORKING-STORAGE;
011500*    EL FD SOLO RESERVA EL ESPACIO DE 50 BYTES PARA LA E/S.
011600 FD  DEP-MAESTRO-ENT
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD.
011900 01  FD-REG-MAE-ENT              PIC X(50).
012000*    ARCHIVO DE TRANSACCIONES (NOVEDADES DE DESPACHO), UNA POR
012100*    REGISTRO, EN EL ORDEN FISICO EN QUE LLEGARON A LA ESTACION.
012200 FD  DEP-TRANSACC
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD.
012500 01  FD-REG-TRANSACC             PIC X(60).
012600*    MAESTRO DE SALIDAS DE SALIDA (REGISTRO ACTUALIZADO); SE
012700*    GRABA UNA SOLA VEZ, ORDENADO POR NUMERO DE TREN, DESDE LA
012800*    TABLA EN MEMORIA (8000-GRABAR-MAESTRO).
012900 FD  DEP-MAESTRO-SAL
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD.
013200 01  FD-REG-MAE-SAL              PIC X(50).
013300*    LISTADO DEL TABLERO DE SALIDAS; TAMBIEN RECIBE LAS LINEAS
013400*    DE ERROR/RECHAZO Y EL BLOQUE DE TOTALES DE FIN DE JOB.
013500*ARCHIVO DE SALIDA UNICO PARA TABLERO, ERRORES Y TOTALES;
013600 FD  DEP-LISTADO
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD.
013900 01  FD-REG-LISTADO              PIC X(80).
014000 WORKING-STORAGE SECTION.
014100*========================*
014200*----  ESTADOS DE ARCHIVO (UN FILE STATUS POR SELECT)  -----------
014300*    SE MIRAN DESPUES DE CADA OPEN/READ/WRITE/CLOSE.  '00' ES
014400*    EXITO, '10' ES FIN DE ARCHIVO EN READ, CUALQUIER OTRO VALOR
014500*    SE TRATA COMO ERROR DE E/S Y SE DISPLAY-EA.
014600 77  FS-MAESTRO-ENT              PIC X(02)  VALUE SPACES.
014700 77  FS-TRANSACC                 PIC X(02)  VALUE SPACES.
014800 77  FS-MAESTRO-SAL               PIC X(02)  VALUE SPACES.
014900 77  FS-LISTADO                  PIC X(02)  VALUE SPACES.
015000*----  SWITCHES DE FIN DE ARCHIVO  --------------------------------
015100*    WS-SW-FIN-MAE CONTROLA EL PERFORM...UNTIL DE LA CARGA DEL
015200*    MAESTRO (1000-INICIO); WS-SW-FIN-TRA CONTROLA EL PERFORM
015300*    PRINCIPAL DEL PROCESO DE TRANSACCIONES (MAIN-PROGRAM-I).
015400*    EN 'Y' CUANDO 1500-CARGAR-MAESTRO LEYO LA MARCA DE FIN DE
015500*    ARCHIVO DEL MAESTRO DE ENTRADA; CORTA EL PERFORM DE 1000.
015600 77  WS-SW-FIN-MAE                PIC X      VALUE 'N'.
015700     88  WS-FIN-MAE                          VALUE 'Y'.
015800     88  WS-NO-FIN-MAE                       VALUE 'N'.
015900*    EN 'Y' CUANDO 2100-LEER-TRANS LEYO LA MARCA DE FIN DE
016000*    ARCHIVO DE TRANSACCIONES; CORTA EL PERFORM DE MAIN-PROGRAM.
016100 77  WS-SW-FIN-TRA                PIC X      VALUE 'N'.
016200     88  WS-FIN-TRA                          VALUE 'Y'.
016300     88  WS-NO-FIN-TRA                       VALUE 'N'.
016400*----  AREA DE TRABAJO PARA EL REGISTRO MAESTRO LEIDO  ------------
016500*    WS-REG-DEPARTURE (COPY REGDEP) RECIBE CADA REGISTRO DEL
016600*    MAESTRO DE ENTRADA VIA "READ ... INTO", Y TAMBIEN SE USA EN
016700*    8020-GRABAR-MAESTRO-PASO COMO AREA DE SALIDA PARA EL
016800*    "WRITE ... FROM" DEL MAESTRO ACTUALIZADO.
016900     COPY REGDEP.
017000*----  AREA DE TRABAJO PARA LA TRANSACCION LEIDA  -----------------
017100*    WS-REG-TRANSACC (COPY TRADEP) RECIBE CADA REGISTRO DEL
017200*    ARCHIVO DE TRANSACCIONES VIA "READ ... INTO" EN
017300*    2100-LEER-TRANS; TRA-CODIGO ES EL QUE DESPACHA
017400*    2200-EVALUAR-TRANS A LA RUTINA DE CADA NOVEDAD.
017500     COPY TRADEP.
017600*----  TABLA EN MEMORIA DEL REGISTRO DE SALIDAS  ------------------
017700*    WS-TABLERO (COPY TABREG) ES EL "MAESTRO VIVO": TODA ALTA,
017800*    BAJA Y MODIFICACION DE UNA SALIDA SE HACE SOBRE ESTA TABLA,
017900*    NUNCA DIRECTO CONTRA UN ARCHIVO.  INCLUYE TAMBIEN EL RELOJ
018000*    DE ESTACION (TBL-RELOJ-HH/MM) Y EL AREA DE TRABAJO DEL
018100*    TABLERO ARMADO PARA IMPRESION (TBD-...).
018200     COPY TABREG.
018300*----  AREA DE COMUNICACION CON LA RUTINA DE RELOJ  ---------------
018400*    TODO CALCULO DE HORA (NORMALIZAR, SUMAR HORA+DEMORA,
018500*    COMPARAR PARA EL RELOJ DE ESTACION, FORMATEAR A TEXTO PARA
018600*    EL LISTADO) PASA POR "CALL 'PGMHORA' USING LK-COMHORA".
018700     COPY COMHORA.
018800*----  LAYOUTS DEL LISTADO  ---------------------------------------
018900*    LAS SEIS LINEAS DE IMPRESION DEL TABLERO Y DE LOS TOTALES
019000*    (ENCABEZADO, SUBTITULO, DETALLE, ERROR, TRAILER, TOTAL) SE
019100*    ARMAN EN ESTOS GRUPOS ANTES DE CADA "WRITE FD-REG-LISTADO
019200*    FROM ...".  VER CP-RPTDEP PARA EL DETALLE DE CADA POSICION.
019300     COPY RPTDEP.
019400*----  CONTADORES DE CONTROL (TODOS COMP)  ------------------------
019500*    ESTOS SIETE CONTADORES ALIMENTAN EL BLOQUE DE TOTALES DE
019600*    FIN DE JOB (8500-TOTALES) Y LOS DISPLAY DE CONSOLA DE
019700*    9999-FINAL.  NINGUNO SE REINICIA DURANTE LA CORRIDA.
019800*    LOS SIETE SE IMPRIMEN EN 8500-TOTALES Y SE REPITEN EN
019900*    CONSOLA DESDE 9999-FINAL AL CERRAR EL JOB.
020000*        TRANSACCIONES LEIDAS, APLICADAS Y RECHAZADAS.
020100 77  WS-TRANS-LEIDAS              PIC S9(7) COMP VALUE ZERO.
020200 77  WS-TRANS-APLICADAS           PIC S9(7) COMP VALUE ZERO.
020300 77  WS-TRANS-RECHAZADAS          PIC S9(7) COMP VALUE ZERO.
020400*        ALTAS Y BAJAS DE SALIDAS (SUBCONJUNTO DE APLICADAS).
020500 77  WS-SALIDAS-ALTA              PIC S9(7) COMP VALUE ZERO.
020600 77  WS-SALIDAS-BAJA              PIC S9(7) COMP VALUE ZERO.
020700*        REGISTROS LEIDOS Y GRABADOS DEL MAESTRO DE SALIDAS.
020800 77  WS-MAESTRO-LEIDOS            PIC S9(7) COMP VALUE ZERO.
020900 77  WS-MAESTRO-GRABADOS          PIC S9(7) COMP VALUE ZERO.
021000*----  SUBINDICES Y CONTADORES DE TRABAJO (COMP)  -----------------
021100*    WS-SUB-I Y WS-SUB-J RECORREN LA TABLA EN LOS PERFORM...
021200*    VARYING DE BUSQUEDA, FILTRO, ORDEN Y GRABACION; NUNCA SE
021300*    USAN LOS DOS AL MISMO TIEMPO PARA COSAS DISTINTAS DENTRO
021400*    DE UN MISMO PERFORM ANIDADO, PARA EVITAR CONFUSION.
021500*    WS-SUB-POS GUARDA LA POSICION HALLADA POR 2410-BUSCAR-TREN
021600*    (CERO SI NO SE ENCONTRO).  WS-LARGO-IDX/WS-LARGO-BUSQ Y
021700*    WS-MAX-OFFSET SON DE LA BUSQUEDA POR SUBCADENA (SD, FC-0781).
021800*        WS-SUB-I/WS-SUB-J: VER EL BLOQUE DE COMENTARIOS ARRIBA.
021900 77  WS-SUB-I                     PIC S9(4) COMP VALUE ZERO.
022000 77  WS-SUB-J                     PIC S9(4) COMP VALUE ZERO.
022100*        WS-SUB-POS: POSICION HALLADA POR 2410-BUSCAR-TREN.
022200 77  WS-SUB-POS                   PIC S9(4) COMP VALUE ZERO.
022300*        WS-LARGO-IDX/WS-LARGO-BUSQ: BUSQUEDA POR SUBCADENA (SD).
022400 77  WS-LARGO-IDX                 PIC S9(4) COMP VALUE ZERO.
022500 77  WS-LARGO-BUSQ                PIC S9(4) COMP VALUE ZERO.
022600*        WS-MAX-OFFSET: TOPE DE DESPLAZAMIENTOS DE 2425/2426.
022700 77  WS-MAX-OFFSET                PIC S9(4) COMP VALUE ZERO.
022800*        WS-CANT-HALLADOS: CUENTA COINCIDENCIAS DE LA BUSQUEDA SD.
022900 77  WS-CANT-HALLADOS             PIC S9(4) COMP VALUE ZERO.
023000*    CLAVE DE BUSQUEDA POR NUMERO DE TREN; SE CARGA ANTES DE
023100*    CADA PERFORM 2410-BUSCAR-TREN CON EL NUMERO A BUSCAR (DE
023200*    LA TRANSACCION O DEL REGISTRO DE MAESTRO QUE SE ESTA
023300*    CARGANDO).
023400 77  WS-CLAVE-BUSQUEDA            PIC 9(05)      VALUE ZEROS.
023500*----  SWITCHES DE BUSQUEDA Y VALIDACION  -------------------------
023600*    WS-SW-ENCONTRADO: RESULTADO GENERICO DE 2410/2411
023700*    (BUSQUEDA POR NUMERO) Y DE 2425/2426 (CONTIENE SUBCADENA).
023800*    WS-SW-PASA-FILTRO: RESULTADO DE 2812 (FILTRO DE HORA DEL
023900*    TABLERO).  WS-SW-LARGO-FIN: CORTA EL PERFORM DE
024000*    2422/2423 (CALCULO DEL LARGO DE BUSQUEDA).  WS-SW-VALIDO:
024100*    RESULTADO DE 2311-VALIDAR-AD.
024200*    RESULTADO DE 2410/2411 Y DE 2425/2426 (VER NOTA ARRIBA).
024300 77  WS-SW-ENCONTRADO             PIC X      VALUE 'N'.
024400     88  WS-ENCONTRADO                       VALUE 'Y'.
024500     88  WS-NO-ENCONTRADO                    VALUE 'N'.
024600*    RESULTADO DE 2812-PASA-FILTRO-HORA.
024700 77  WS-SW-PASA-FILTRO            PIC X      VALUE 'N'.
024800     88  WS-PASA-FILTRO                      VALUE 'Y'.
024900     88  WS-NO-PASA-FILTRO                   VALUE 'N'.
025000*    CORTA EL PERFORM DE 2422/2423 (LARGO DE BUSQUEDA DE SD).
025100 77  WS-SW-LARGO-FIN               PIC X      VALUE 'N'.
025200     88  WS-LARGO-FIN                        VALUE 'Y'.
025300     88  WS-LARGO-SIGUE                      VALUE 'N'.
025400*    RESULTADO DE 2311-VALIDAR-AD.
025500 77  WS-SW-VALIDO                 PIC X      VALUE 'N'.
025600     88  WS-VALIDO                           VALUE 'Y'.
025700     88  WS-INVALIDO                         VALUE 'N'.
025800*----  AREAS PARA BUSQUEDA DE DESTINO (MAYUSCULAS, SUBCADENA)  ----
025900*    LA BUSQUEDA POR DESTINO (SD) NO DISTINGUE MAYUSCULAS DE
026000*    MINUSCULAS; WS-ALPHA-MIN/WS-ALPHA-MAY SON LAS TABLAS DE
026100*    "INSPECT ... CONVERTING" QUE USAN 2370/2425 PARA PASAR A
026200*    MAYUSCULAS ANTES DE COMPARAR.  WS-DESTINO-BUSQ-MAYUS Y
026300*    WS-DESTINO-FILA-MAYUS SON LAS COPIAS DE TRABAJO YA
026400*    CONVERTIDAS (EL TEXTO BUSCADO Y EL DESTINO DE CADA FILA).
026500*    TABLAS DE CONVERSION PARA "INSPECT ... CONVERTING", USADAS
026600*    POR 2424-CONVERTIR-MAYUS PARA QUE LA BUSQUEDA SD NO
026700*    DISTINGA MAYUSCULAS DE MINUSCULAS.
026800 77  WS-ALPHA-MIN  PIC X(26)
026900     VALUE 'abcdefghijklmnopqrstuvwxyz'.
027000 77  WS-ALPHA-MAY  PIC X(26)
027100     VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
027200*    DESTINOS YA CONVERTIDOS: EL BUSCADO (DE LA TRANSACCION) Y EL
027300*    DE LA FILA DE LA TABLA QUE SE ESTA COMPARANDO EN ESE MOMENTO.
027400 01  WS-DESTINO-BUSQ-MAYUS         PIC X(20)  VALUE SPACES.
027500 01  WS-DESTINO-FILA-MAYUS         PIC X(20)  VALUE SPACES.
027600*----  AREA DE TEXTO DE ERROR PARA EL LISTADO  --------------------
027700*    CADA RUTINA DE TRANSACCION QUE RECHAZA O NO ENCUENTRA NADA
027800*    ARMA AQUI SU PROPIO MENSAJE (POR "STRING") ANTES DE LLAMAR
027900*    A 2900-RECHAZAR O A 2910-LOGUEAR-ERROR, QUE LO ESCRIBEN AL
028000*    LISTADO Y LIMPIAN EL AREA PARA EL PROXIMO USO.
028100 01  WS-MENSAJE-ERROR.
028200     03  WS-MSG-TEXTO              PIC X(66)  VALUE SPACES.
028300     03  FILLER                    PIC X(04)  VALUE SPACES.
028400*----  AREA DE EDICION DEL ANDEN PARA EL DETALLE  -----------------
028500*    EL ANDEN SE GUARDA EN LA TABLA COMO S9(03) (-1 = SIN
028600*    ASIGNAR); PARA EL LISTADO SE EDITA SIN SIGNO A TRES
028700*    POSICIONES CON ESTE CAMPO ANTES DE MOVERLO A IMP-DET-ANDEN.
028800 01  WS-EDIT-ANDEN                 PIC ZZ9    VALUE ZEROES.
028900*----  AREA DE INTERCAMBIO PARA LOS "BUBBLE SORT" DE LA TABLA  ----
029000*    DOS AREAS DE SWAP DISTINTAS PORQUE SE ORDENAN DOS COSAS
029100*    DISTINTAS: WS-SWAP-DETALLE INTERCAMBIA UNA FILA COMPLETA DE
029200*    WS-ARMADO-TABLERO (2852-PASADA-INT, ORDEN POR HORA EFECTIVA
029300*    PARA EL LISTADO); WS-SWAP-DEPARTURE INTERCAMBIA UNA FILA DE
029400*    WS-TABLERO (8012-PASADA-INT, ORDEN POR NUMERO DE TREN ANTES
029500*    DE GRABAR EL MAESTRO).  SE REDEFINEN LOS MISMOS SUBCAMPOS
029600*    QUE LAS TABLAS PARA QUE EL MOVE SEA CAMPO A CAMPO, IGUAL.
029700*    WS-SWAP-PTR-TABLA/WS-SWAP-HORA-EFEC GUARDAN EL PUNTERO Y LA
029800*    HORA EFECTIVA DE UNA FILA DE TBD-DETALLE MIENTRAS DURA EL
029900*    INTERCAMBIO DE 2852-PASADA-INT.
030000 01  WS-SWAP-DETALLE.
030100*        PUNTERO A TBD-DETALLE (VER TBD-CANT-SEL EN TABREG).
030200     03  WS-SWAP-PTR-TABLA         PIC S9(4) COMP VALUE ZERO.
030300*        HORA EFECTIVA (PROGRAMADA + DEMORA) DE ESA FILA.
030400     03  WS-SWAP-HORA-EFEC.
030500         05  WS-SWAP-HORA-EFEC-HH      PIC 9(02)  VALUE ZERO.
030600         05  WS-SWAP-HORA-EFEC-MM      PIC 9(02)  VALUE ZERO.
030700     03  FILLER                    PIC X(02)  VALUE SPACES.
030800*    WS-SWAP-DEPARTURE GUARDA UNA FILA ENTERA DE WS-TABLERO
030900*    MIENTRAS DURA EL INTERCAMBIO DE 8012-PASADA-INT; LOS MISMOS
031000*    OCHO SUBCAMPOS QUE TBL-TRENNRO/TBL-HORA-PROG/TBL-HORA-
031100*    DEMORA/TBL-LINEA/TBL-DESTINO/TBL-ANDEN, EN EL MISMO ORDEN.
031200 01  WS-SWAP-DEPARTURE.
031300*        NUMERO DE TREN, LA CLAVE QUE ORDENA EL TABLERO.
031400     03  WS-SWAP-TRENNRO           PIC 9(05)  VALUE ZEROS.
031500*        HORA PROGRAMADA DE SALIDA.
031600     03  WS-SWAP-HORA-PROG.
031700         05  WS-SWAP-HORA-PROG-HH      PIC 9(02)  VALUE ZEROS.
031800         05  WS-SWAP-HORA-PROG-MM      PIC 9(02)  VALUE ZEROS.
031900*        DEMORA A SUMAR A LA HORA PROGRAMADA.
032000     03  WS-SWAP-HORA-DEMORA.
032100         05  WS-SWAP-HORA-DEMORA-HH    PIC 9(02)  VALUE ZEROS.
032200         05  WS-SWAP-HORA-DEMORA-MM    PIC 9(02)  VALUE ZEROS.
032300*        LINEA, DESTINO Y ANDEN ASIGNADO; ANDEN EN -1 MIENTRAS
032400*        NO SE ASIGNE NINGUNO (VER TABREG).
032500     03  WS-SWAP-LINEA             PIC X(07)  VALUE SPACES.
032600     03  WS-SWAP-DESTINO           PIC X(20)  VALUE SPACES.
032700     03  WS-SWAP-ANDEN             PIC S9(03) VALUE -1.
032800     03  FILLER                    PIC X(06)  VALUE SPACES.
032900 PROCEDURE DIVISION.
033000*====================*
033100*    CUERPO PRINCIPAL: CARGA EL MAESTRO, PROCESA TODAS LAS
033200*    TRANSACCIONES EN ORDEN FISICO (LECTURA ANTICIPADA, ASI QUE
033300*    EL PERFORM CORTA APENAS SE LEYO LA MARCA DE FIN DE
033400*    ARCHIVO), IMPRIME EL TABLERO UNA ULTIMA VEZ, Y CIERRA.
033500 MAIN-PROGRAM-I.
033600
033700*    PASO 1: ABRIR ARCHIVOS Y CARGAR LA TABLA DE SALIDAS.
033800     PERFORM 1000-INICIO-I         THRU 1000-INICIO-F
033900*    PASO 2: APLICAR CADA TRANSACCION YA LEIDA POR ANTICIPADO,
034000*    HASTA QUE NO QUEDEN MAS EN EL ARCHIVO DE TRANSACCIONES.
034100     PERFORM 2000-PROCESO-I        THRU 2000-PROCESO-F
034200             UNTIL WS-FIN-TRA
034300*    PASO 3: FOTO FINAL DEL TABLERO Y CIERRE DEL JOB.
034400     PERFORM 7000-TABLERO-FINAL-I  THRU 7000-TABLERO-FINAL-F
034500     PERFORM 9999-FINAL-I          THRU 9999-FINAL-F.
034600
034700 MAIN-PROGRAM-F.  GOBACK.
034800
034900*------------------------------------------------------------------
035000*    1000-INICIO:  ABRE LOS ARCHIVOS, CARGA LA TABLA DE SALIDAS
035100*    DESDE EL MAESTRO DE ENTRADA, Y DEJA LEIDA LA PRIMERA
035200*    TRANSACCION (LECTURA ANTICIPADA).  SI EL MAESTRO NO ABRE,
035300*    EL JOB TERMINA SIN PROCESAR NADA (RETURN-CODE 9999) PARA
035400*    QUE EL JCL LO DETECTE Y NO SE GRABE UN MAESTRO VACIO.
035500*------------------------------------------------------------------
035600 1000-INICIO-I.
035700
035800*    EL MAESTRO DE ENTRADA SE ABRE SOLO; SI FALLA, NO TIENE
035900*    SENTIDO ABRIR NINGUN OTRO ARCHIVO DEL JOB.
036000*    SI FALLA, SE AVISA EN CONSOLA, SE MARCA RETURN-CODE 9999 Y SE
036100*    CORTAN AMBOS SWITCHES DE FIN PARA QUE EL PERFORM 1000 NO
036200     OPEN INPUT  DEP-MAESTRO-ENT
036300     IF FS-MAESTRO-ENT NOT = '00'
036400        DISPLAY 'PGMDSP1 - ERROR APERTURA MAESTRO ENTRADA '
036500                FS-MAESTRO-ENT
036600        MOVE 9999 TO RETURN-CODE
036700        SET WS-FIN-MAE  TO TRUE
036800        SET WS-FIN-TRA  TO TRUE
036900     ELSE
037000*       EL MAESTRO ABRIO BIEN: RECIEN AHORA SE ABREN LAS
037100*       TRANSACCIONES Y EL LISTADO, PARA NO DEJAR ARCHIVOS
037200*       ABIERTOS SI EL MAESTRO FALLA.
037300        OPEN INPUT  DEP-TRANSACC
037400        OPEN OUTPUT DEP-LISTADO
037500*       AMBOS OPEN SE EMITEN ANTES DE CHEQUEAR NINGUNO; ASI EL
037600*       LISTADO YA QUEDA ABIERTO PARA QUE 2900/2910 PUEDAN
037700*       ESCRIBIR EN EL SI MAS ADELANTE HICIERA FALTA.
037800*       CADA OPEN SE CHEQUEA POR SU CUENTA (IGUAL QUE EL DEL
037900*       MAESTRO DE ENTRADA, ARRIBA), PARA QUE EL DISPLAY DE
038000*       CONSOLA DIGA CUAL DE LOS DOS ARCHIVOS FUE EL QUE FALLO.
038100        IF FS-TRANSACC NOT = '00'
038200           DISPLAY 'PGMDSP1 - ERROR APERTURA TRANSACCIONES '
038300                   FS-TRANSACC
038400           MOVE 9999 TO RETURN-CODE
038500        END-IF
038600*       LOS DOS IF SON INDEPENDIENTES (NO ELSE): SI LOS DOS
038700*       OPEN FALLARAN, LA CONSOLA MUESTRA LOS DOS MENSAJES.
038800        IF FS-LISTADO NOT = '00'
038900           DISPLAY 'PGMDSP1 - ERROR APERTURA LISTADO ' FS-LISTADO
039000           MOVE 9999 TO RETURN-CODE
039100        END-IF
039200*       SI CUALQUIERA DE LOS DOS FALLO, EL JOB ABORTA SIN TOCAR
039300*       EL MAESTRO NI LEER TRANSACCIONES, LA MISMA FORMA EN QUE
039400*       ABORTA MAS ARRIBA CUANDO FALLA EL MAESTRO DE ENTRADA; SI
039500*       LOS DOS ABRIERON BIEN, SIGUE LA CARGA NORMAL DE LA TABLA.
039600        IF RETURN-CODE = 9999
039700           SET WS-FIN-MAE  TO TRUE
039800           SET WS-FIN-TRA  TO TRUE
039900           CLOSE DEP-MAESTRO-ENT
040000        ELSE
040100           SET WS-NO-FIN-MAE TO TRUE
040200           SET WS-NO-FIN-TRA TO TRUE
040300*          EL MAESTRO ENTERO SE CARGA ANTES DE MIRAR LA PRIMERA
040400*          TRANSACCION, PORQUE CUALQUIER TRANSACCION PUEDE
040500*          NOMBRAR UN TREN DE CUALQUIER PUNTO DEL MAESTRO.
040600           PERFORM 1500-CARGAR-MAESTRO-I THRU 1500-CARGAR-MAESTRO-F
040700                   UNTIL WS-FIN-MAE
040800           CLOSE DEP-MAESTRO-ENT
040900*          LECTURA ANTICIPADA DE LA PRIMERA TRANSACCION, PARA QUE
041000*          EL PERFORM...UNTIL DE MAIN-PROGRAM-I YA TENGA ALGO
041100*          CARGADO EN WS-REG-TRANSACC LA PRIMERA VEZ QUE ENTRA.
041200           PERFORM 2100-LEER-TRANS-I  THRU 2100-LEER-TRANS-F
041300        END-IF
041400     END-IF.
041500
041600 1000-INICIO-F.  EXIT.
041700
041800*------------------------------------------------------------------
041900*    1500-CARGAR-MAESTRO:  LEE UN REGISTRO DEL MAESTRO DE
042000*    ENTRADA Y LO INCORPORA A LA TABLA DE SALIDAS (1520).
042100*------------------------------------------------------------------
042200 1500-CARGAR-MAESTRO-I.
042300
042400     READ DEP-MAESTRO-ENT INTO WS-REG-DEPARTURE
042500
042600*    '00' = SE LEYO UN REGISTRO, VA A LA TABLA; '10' = FIN DE
042700*    ARCHIVO, CORTA EL PERFORM DE 1000-INICIO; CUALQUIER OTRO
042800*    VALOR ES ERROR DE E/S Y TAMBIEN CORTA (NO SE SIGUE LEYENDO
042900*    UN MAESTRO CON PROBLEMAS).
043000*    '00' ES LECTURA NORMAL; FIN DE ARCHIVO PRENDE EL SWITCH QUE
043100     EVALUATE FS-MAESTRO-ENT
043200        WHEN '00'
043300           ADD 1 TO WS-MAESTRO-LEIDOS
043400           PERFORM 1520-VALIDAR-CARGA-I THRU 1520-VALIDAR-CARGA-F
043500        WHEN '10'
043600           SET WS-FIN-MAE TO TRUE
043700*          ERROR DE E/S DISTINTO DE FIN DE ARCHIVO: SE AVISA Y
043800*          SE CORTA LA CARGA (NO SE SIGUE LEYENDO).
043900*       CUALQUIER OTRO FS DISTINTO DE '00' Y DE FIN DE ARCHIVO ES
044000        WHEN OTHER
044100           DISPLAY 'PGMDSP1 - ERROR LECTURA MAESTRO ENTRADA '
044200                   FS-MAESTRO-ENT
044300           SET WS-FIN-MAE TO TRUE
044400     END-EVALUATE.
044500
044600 1500-CARGAR-MAESTRO-F.  EXIT.
044700
044800*------------------------------------------------------------------
044900*    1520-VALIDAR-CARGA:  DEFAULT/NORMALIZA LOS CAMPOS DE HORA Y
045000*    ANDEN DEL REGISTRO LEIDO Y LO GRABA EN LA TABLA; SI EL NUMERO
045100*    DE TREN YA EXISTE EN LA TABLA, LO REEMPLAZA (FC-0649).
045200*    TREN = 00000 SE CONSIDERA SIN CLAVE Y SE DESCARTA (NO ENTRA
045300*    A LA TABLA, YA QUE NINGUNA TRANSACCION PUEDE REFERENCIARLO).
045400*------------------------------------------------------------------
045500 1520-VALIDAR-CARGA-I.
045600
045700*    UN REGISTRO SIN CLAVE SE AVISA EN CONSOLA PERO NO DETIENE
045800*    LA CARGA DEL RESTO DEL MAESTRO.
045900     IF DEP-TRENNRO = ZERO
046000        DISPLAY 'PGMDSP1 - REGISTRO DE MAESTRO SIN NUMERO DE '
046100                'TREN, DESCARTADO'
046200     ELSE
046300*       NORMALIZAR LA HORA PROGRAMADA Y LA DEMORA DEL REGISTRO
046400*       LEIDO ANTES DE CARGARLO: UN MAESTRO VIEJO PUEDE TRAER,
046500*       POR EJEMPLO, UN MINUTO FUERA DE RANGO SI SE GRABO CON
046600*       UNA VERSION ANTERIOR DEL PROGRAMA.
046700*       LA HORA PROGRAMADA SE NORMALIZA ANTES DE GRABARSE,
046800        MOVE DEP-HORA-PROG-HH   TO LK-HORA-1-HH
046900        MOVE DEP-HORA-PROG-MM   TO LK-HORA-1-MM
047000        SET  LK-FUNC-NORMALIZAR TO TRUE
047100        CALL 'PGMHORA' USING LK-COMHORA
047200        MOVE LK-RESULT-HH       TO DEP-HORA-PROG-HH
047300        MOVE LK-RESULT-MM       TO DEP-HORA-PROG-MM
047400
047500*       LA MISMA NORMALIZACION, AHORA SOBRE LA DEMORA.
047600*       LA DEMORA TAMBIEN SE NORMALIZA, POR LAS MISMAS DUDAS QUE LA
047700        MOVE DEP-HORA-DEMORA-HH TO LK-HORA-1-HH
047800        MOVE DEP-HORA-DEMORA-MM TO LK-HORA-1-MM
047900        SET  LK-FUNC-NORMALIZAR TO TRUE
048000        CALL 'PGMHORA' USING LK-COMHORA
048100        MOVE LK-RESULT-HH       TO DEP-HORA-DEMORA-HH
048200        MOVE LK-RESULT-MM       TO DEP-HORA-DEMORA-MM
048300
048400*       ANDEN EN CERO O BLANCO EN EL MAESTRO SIGNIFICA "SIN
048500*       ASIGNAR"; EN LA TABLA SE GUARDA COMO -1 PARA QUE
048600*       6600-IMPRIMIR-DETALLE SEPA MOSTRAR "TBA".
048700        IF DEP-ANDEN NOT > ZERO
048800           MOVE -1 TO DEP-ANDEN
048900        END-IF
049000
049100*       SI EL NUMERO DE TREN YA ESTA EN LA TABLA (MAESTRO CON
049200*       CLAVES REPETIDAS POR ALGUN ERROR PREVIO), SE REEMPLAZA
049300*       LA FILA EXISTENTE EN VEZ DE AGREGAR UNA NUEVA.
049400        MOVE DEP-TRENNRO        TO WS-CLAVE-BUSQUEDA
049500        PERFORM 2410-BUSCAR-TREN-I THRU 2410-BUSCAR-TREN-F
049600
049700        IF WS-SUB-POS = ZERO
049800           ADD 1 TO TBL-CANT-REG
049900           MOVE TBL-CANT-REG TO WS-SUB-POS
050000        END-IF
050100
050200*       LA FILA DESTINO (NUEVA O REEMPLAZADA) SE CARGA CAMPO POR
050300*       CAMPO, IGUAL QUE EN 2416/8012, POR LOS MISMOS REDEFINES
050400*       DE LA HORA QUE COMPLICAN UN MOVE DE GRUPO DIRECTO.
050500        MOVE DEP-TRENNRO        TO TBL-TRENNRO    (WS-SUB-POS)
050600        MOVE DEP-HORA-PROG-HH   TO TBL-HORA-PROG-HH   (WS-SUB-POS)
050700        MOVE DEP-HORA-PROG-MM   TO TBL-HORA-PROG-MM   (WS-SUB-POS)
050800*       DEMORA, YA NORMALIZADA MAS ARRIBA.
050900        MOVE DEP-HORA-DEMORA-HH TO TBL-HORA-DEMORA-HH (WS-SUB-POS)
051000        MOVE DEP-HORA-DEMORA-MM TO TBL-HORA-DEMORA-MM (WS-SUB-POS)
051100*       LINEA, DESTINO Y ANDEN (YA EN -1 SI NO TENIA ASIGNADO).
051200        MOVE DEP-LINEA          TO TBL-LINEA       (WS-SUB-POS)
051300        MOVE DEP-DESTINO        TO TBL-DESTINO     (WS-SUB-POS)
051400        MOVE DEP-ANDEN          TO TBL-ANDEN        (WS-SUB-POS)
051500     END-IF.
051600
051700 1520-VALIDAR-CARGA-F.  EXIT.
051800
051900*------------------------------------------------------------------
052000*    2000-PROCESO:  APLICA LA TRANSACCION QUE YA ESTA CARGADA EN
052100*    WS-REG-TRANSACC Y LUEGO LEE LA SIGUIENTE (2100).
052200*------------------------------------------------------------------
052300 2000-PROCESO-I.
052400
052500*    PRIMERO SE APLICA LA TRANSACCION YA LEIDA, RECIEN DESPUES
052600*    SE LEE LA SIGUIENTE (LECTURA ANTICIPADA CLASICA).
052700     PERFORM 2200-EVALUAR-TRANS-I  THRU 2200-EVALUAR-TRANS-F
052800     PERFORM 2100-LEER-TRANS-I     THRU 2100-LEER-TRANS-F.
052900
053000 2000-PROCESO-F.  EXIT.
053100
053200*------------------------------------------------------------------
053300*    2100-LEER-TRANS:  LECTURA ANTICIPADA DEL ARCHIVO DE
053400*    TRANSACCIONES.
053500*------------------------------------------------------------------
053600 2100-LEER-TRANS-I.
053700
053800*    '10' (FIN DE ARCHIVO) NO ES UN ERROR: CORTA EL PERFORM
053900*    PRINCIPAL DE MAIN-PROGRAM-I DE LA MANERA NORMAL.
054000     READ DEP-TRANSACC INTO WS-REG-TRANSACC
054100
054200     EVALUATE FS-TRANSACC
054300*          '00' SOLO CUENTA LA LECTURA; EL TIPO DE TRANSACCION
054400*          (TRA-TIPO-TRANS) SE DESPACHA RECIEN EN 2300-APLICAR.
054500        WHEN '00'
054600           ADD 1 TO WS-TRANS-LEIDAS
054700        WHEN '10'
054800           SET WS-FIN-TRA TO TRUE
054900*          ERROR DE E/S DISTINTO DE FIN DE ARCHIVO: SE AVISA Y
055000*          SE CORTA EL PERFORM IGUAL QUE EN FIN DE ARCHIVO, PARA
055100*          NO SEGUIR LEYENDO UN ARCHIVO CON PROBLEMAS.
055200*       MISMO CRITERIO QUE EN 1500 PARA EL MAESTRO: '00' O FIN DE
055300        WHEN OTHER
055400           DISPLAY 'PGMDSP1 - ERROR LECTURA TRANSACCIONES '
055500                   FS-TRANSACC
055600           SET WS-FIN-TRA TO TRUE
055700     END-EVALUATE.
055800
055900 2100-LEER-TRANS-F.  EXIT.
056000
056100*------------------------------------------------------------------
056200*    2200-EVALUAR-TRANS:  DESPACHA SEGUN TRA-CODIGO A LA RUTINA
056300*    DE CADA TIPO DE NOVEDAD.  EL "WHEN OTHER" CUBRE CUALQUIER
056400*    CODIGO QUE NO SEA NINGUNO DE LOS OCHO CONOCIDOS.
056500*------------------------------------------------------------------
056600 2200-EVALUAR-TRANS-I.
056700
056800*    CADA WHEN LLAMA A SU PROPIA RUTINA DE NOVEDAD; NINGUNA DE
056900*    ELLAS TOCA WS-TRANS-LEIDAS/APLICADAS/RECHAZADAS DIRECTO,
057000*    CADA UNA SUMA SU PROPIO CONTADOR SEGUN CORRESPONDA.
057100     EVALUATE TRA-CODIGO
057200*          AD = ALTA DE SALIDA (NUEVA O REEMPLAZO DE EXISTENTE).
057300        WHEN 'AD'
057400           PERFORM 2310-TRANS-AD-I  THRU 2310-TRANS-AD-F
057500*          RM = BAJA DE SALIDA (COMPACTA LA TABLA).
057600        WHEN 'RM'
057700           PERFORM 2320-TRANS-RM-I  THRU 2320-TRANS-RM-F
057800*          TR = ASIGNACION DE ANDEN.
057900        WHEN 'TR'
058000           PERFORM 2330-TRANS-TR-I  THRU 2330-TRANS-TR-F
058100*          DL = ASIGNACION DE DEMORA.
058200        WHEN 'DL'
058300           PERFORM 2340-TRANS-DL-I  THRU 2340-TRANS-DL-F
058400*          TM = ADELANTO DEL RELOJ DE ESTACION.
058500        WHEN 'TM'
058600           PERFORM 2350-TRANS-TM-I  THRU 2350-TRANS-TM-F
058700*          SN = CONSULTA PUNTUAL POR NUMERO DE TREN.
058800        WHEN 'SN'
058900           PERFORM 2360-TRANS-SN-I  THRU 2360-TRANS-SN-F
059000*          SD = CONSULTA POR SUBCADENA DE DESTINO.
059100        WHEN 'SD'
059200           PERFORM 2370-TRANS-SD-I  THRU 2370-TRANS-SD-F
059300*          VW = REIMPRESION DEL TABLERO VIGENTE.
059400        WHEN 'VW'
059500           PERFORM 2380-TRANS-VW-I  THRU 2380-TRANS-VW-F
059600*          CODIGO NO RECONOCIDO: SE RECHAZA, NO ABORTA EL JOB.
059700        WHEN OTHER
059800           PERFORM 2390-TRANS-DESCONOCIDA-I
059900                THRU 2390-TRANS-DESCONOCIDA-F
060000     END-EVALUATE.
060100
060200 2200-EVALUAR-TRANS-F.  EXIT.
060300
060400*------------------------------------------------------------------
060500*    2310-TRANS-AD:  ALTA DE SALIDA.  SI EL TREN YA EXISTE, LO
060600*    REEMPLAZA (NO SUMA AL CONTADOR DE ALTAS, FC-0649).
060700*------------------------------------------------------------------
060800 2310-TRANS-AD-I.
060900
061000     PERFORM 2311-VALIDAR-AD-I THRU 2311-VALIDAR-AD-F
061100
061200*    UNA TRANSACCION AD QUE NO PASE LA VALIDACION DE RANGOS SE
061300*    RECHAZA ACA MISMO, SIN BUSCAR NI TOCAR LA TABLA.
061400     IF WS-INVALIDO
061500        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
061600     ELSE
061700*       EL ALTA PUEDE SER UN TREN NUEVO O EL REEMPLAZO DE UNO
061800*       YA CARGADO (FC-0649); POR ESO SE BUSCA PRIMERO.
061900        MOVE TRA-TRENNRO TO WS-CLAVE-BUSQUEDA
062000        PERFORM 2410-BUSCAR-TREN-I THRU 2410-BUSCAR-TREN-F
062100
062200*       SI NO EXISTE TODAVIA, ES UNA ALTA NUEVA: HAY QUE
062300*       VERIFICAR QUE LA TABLA TENGA LUGAR ANTES DE AGREGAR.
062400        IF WS-SUB-POS = ZERO
062500*             999 ES EL TOPE DE TBL-TABLA-DEPARTURE (COPY
062600*             TABREG); LLENA LA TABLA, LA TRANSACCION SE
062700*             RECHAZA EN VEZ DE DESBORDAR EL SUBSCRIPT.
062800*          LA TABLA TOPEA EN 999 FILAS (TBL-TABLA-DEPARTURE, COPY
062900           IF TBL-CANT-REG >= 999
063000              STRING 'AD: TABLA DE SALIDAS LLENA, TREN '
063100                     TRA-TRENNRO
063200                     DELIMITED BY SIZE INTO WS-MSG-TEXTO
063300              PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
063400           ELSE
063500*                HAY LUGAR: LA NUEVA FILA VA AL FINAL DE LA
063600*                TABLA (TODAVIA SIN ORDENAR; 8010 LA ORDENA
063700*                RECIEN AL GRABAR EL MAESTRO DE SALIDA).
063800*             HAY LUGAR: SE SUMA UNA FILA, SE FIJA EL PUNTERO Y
063900              ADD 1 TO TBL-CANT-REG
064000              MOVE TBL-CANT-REG TO WS-SUB-POS
064100              ADD 1 TO WS-SALIDAS-ALTA
064200           END-IF
064300        END-IF
064400
064500*       WS-SUB-POS QUEDA EN CERO SOLO SI LA TABLA ESTABA LLENA
064600*       (YA RECHAZADO ARRIBA); EN CUALQUIER OTRO CASO (TREN
064700*       NUEVO O TREN EXISTENTE A REEMPLAZAR) SE GRABA LA FILA.
064800        IF WS-SUB-POS NOT = ZERO
064900           MOVE TRA-TRENNRO     TO TBL-TRENNRO     (WS-SUB-POS)
065000           MOVE TRA-HORA-HH     TO TBL-HORA-PROG-HH (WS-SUB-POS)
065100           MOVE TRA-HORA-MM     TO TBL-HORA-PROG-MM (WS-SUB-POS)
065200*          EL ALTA SIEMPRE ARRANCA SIN DEMORA (00:00); SI LA
065300*          SALIDA YA TENIA UNA DEMORA CARGADA POR UNA DL
065400*          ANTERIOR, EL REEMPLAZO LA BORRA A PROPOSITO.
065500           MOVE ZEROS           TO TBL-HORA-DEMORA-HH (WS-SUB-POS)
065600           MOVE ZEROS           TO TBL-HORA-DEMORA-MM (WS-SUB-POS)
065700           MOVE TRA-LINEA       TO TBL-LINEA        (WS-SUB-POS)
065800           MOVE TRA-DESTINO     TO TBL-DESTINO      (WS-SUB-POS)
065900*          ANDEN CERO EN EL ALTA ES "SIN ASIGNAR"; SE GUARDA
066000*          COMO -1 EN LA TABLA, IGUAL QUE EN LA CARGA DEL
066100*          MAESTRO (1520).
066200           IF TRA-ANDEN = ZERO
066300              MOVE -1 TO TBL-ANDEN (WS-SUB-POS)
066400           ELSE
066500*             YA VALIDADO EN RANGO POR 2311, SE GRABA TAL CUAL
066600*             VINO EN LA TRANSACCION.
066700*             EL ANDEN YA VALIDADO POR 2311 SE GRABA TAL CUAL
066800              MOVE TRA-ANDEN TO TBL-ANDEN (WS-SUB-POS)
066900           END-IF
067000           ADD 1 TO WS-TRANS-APLICADAS
067100        END-IF
067200     END-IF.
067300
067400 2310-TRANS-AD-F.  EXIT.
067500
067600*------------------------------------------------------------------
067700*    2311-VALIDAR-AD:  VALIDA RANGOS DE LA TRANSACCION AD.  CADA
067800*    CHEQUEO SOLO CORRE SI LOS ANTERIORES PASARON (WS-VALIDO),
067900*    PARA QUE EL MENSAJE DE RECHAZO SEA EL DEL PRIMER PROBLEMA
068000*    ENCONTRADO Y NO SE PISE CON OTRO POSTERIOR.
068100*------------------------------------------------------------------
068200 2311-VALIDAR-AD-I.
068300
068400     SET WS-VALIDO TO TRUE
068500
068600*    TREN = 00000 (O NEGATIVO, AUNQUE EL CAMPO NO VIENE CON
068700*    SIGNO DESDE TRADEP) NO ES UNA CLAVE VALIDA.
068800*    NUMERO DE TREN, PRIMER CAMPO QUE SE VALIDA EN UNA ALTA.
068900     IF TRA-TRENNRO < 1
069000        SET WS-INVALIDO TO TRUE
069100        STRING 'AD: NUMERO DE TREN INVALIDO'
069200               DELIMITED BY SIZE INTO WS-MSG-TEXTO
069300     END-IF
069400
069500*    HORA PROGRAMADA FUERA DE 00-23.
069600*    HORA PROGRAMADA FUERA DE 00-23.
069700     IF WS-VALIDO AND TRA-HORA-HH > 23
069800        SET WS-INVALIDO TO TRUE
069900        STRING 'AD: HORA PROGRAMADA INVALIDA, TREN '
070000               TRA-TRENNRO
070100               DELIMITED BY SIZE INTO WS-MSG-TEXTO
070200     END-IF
070300
070400*    MINUTO PROGRAMADO FUERA DE 00-59.
070500*    MINUTO PROGRAMADO FUERA DE 00-59.
070600     IF WS-VALIDO AND TRA-HORA-MM > 59
070700        SET WS-INVALIDO TO TRUE
070800        STRING 'AD: MINUTO PROGRAMADO INVALIDO, TREN '
070900               TRA-TRENNRO
071000               DELIMITED BY SIZE INTO WS-MSG-TEXTO
071100     END-IF
071200
071300*    LINEA EN BLANCO: NO HAY SERVICIO SIN LINEA ASIGNADA.
071400*    LINEA EN BLANCO: NO HAY SERVICIO SIN LINEA ASIGNADA.
071500     IF WS-VALIDO AND TRA-LINEA = SPACES
071600        SET WS-INVALIDO TO TRUE
071700        STRING 'AD: LINEA EN BLANCO, TREN '
071800               TRA-TRENNRO
071900               DELIMITED BY SIZE INTO WS-MSG-TEXTO
072000     END-IF
072100
072200*    DESTINO EN BLANCO: IDEM, NO HAY SALIDA SIN DESTINO.
072300*    DESTINO EN BLANCO: IDEM, NO HAY SALIDA SIN DESTINO.
072400     IF WS-VALIDO AND TRA-DESTINO = SPACES
072500        SET WS-INVALIDO TO TRUE
072600        STRING 'AD: DESTINO EN BLANCO, TREN '
072700               TRA-TRENNRO
072800               DELIMITED BY SIZE INTO WS-MSG-TEXTO
072900     END-IF
073000
073100*    EL ANDEN ES OPCIONAL EN EL ALTA (CERO = SIN ASIGNAR); SOLO
073200*    SE VALIDA EL RANGO CUANDO VIENE INFORMADO.
073300     IF WS-VALIDO AND TRA-ANDEN NOT = ZERO
073400*       68 ES EL ANDEN MAS ALTO DE LA ESTACION (EL MISMO TOPE
073500*       QUE USA 2330-TRANS-TR PARA LA TRANSACCION TR).
073600*       EL ANDEN ES OPCIONAL EN AD (SE INFORMA COMO -1 SI VIENE SIN
073700        IF TRA-ANDEN < 1 OR TRA-ANDEN > 68
073800           SET WS-INVALIDO TO TRUE
073900           STRING 'AD: ANDEN FUERA DE RANGO, TREN '
074000                  TRA-TRENNRO
074100                  DELIMITED BY SIZE INTO WS-MSG-TEXTO
074200        END-IF
074300     END-IF.
074400
074500 2311-VALIDAR-AD-F.  EXIT.
074600
074700*------------------------------------------------------------------
074800*    2320-TRANS-RM:  BAJA DE SALIDA.  COMPACTA LA TABLA.
074900*------------------------------------------------------------------
075000 2320-TRANS-RM-I.
075100
075200     MOVE TRA-TRENNRO TO WS-CLAVE-BUSQUEDA
075300     PERFORM 2410-BUSCAR-TREN-I THRU 2410-BUSCAR-TREN-F
075400
075500*    NO SE PUEDE DAR BAJA A UN TREN QUE NO ESTA EN LA TABLA.
075600*    RM SOLO BORRA UNA FILA EXISTENTE; SI EL TREN NO ESTA EN LA
075700     IF WS-SUB-POS = ZERO
075800        STRING 'RM: TREN NO ENCONTRADO '
075900               TRA-TRENNRO
076000               DELIMITED BY SIZE INTO WS-MSG-TEXTO
076100        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
076200     ELSE
076300*       LA FILA SE QUITA COMPACTANDO (2415) Y BAJANDO EL
076400*       CONTADOR DE FILAS VIGENTES; NO SE DEJA UN "HUECO".
076500*       ENCONTRADO: SE COMPACTA LA TABLA SIN DEJAR HUECO Y SE
076600        PERFORM 2415-COMPACTAR-I THRU 2415-COMPACTAR-F
076700        SUBTRACT 1 FROM TBL-CANT-REG
076800        ADD 1 TO WS-TRANS-APLICADAS
076900        ADD 1 TO WS-SALIDAS-BAJA
077000     END-IF.
077100
077200 2320-TRANS-RM-F.  EXIT.
077300
077400*------------------------------------------------------------------
077500*    2415-COMPACTAR:  DESPLAZA UNA POSICION HACIA ARRIBA TODAS LAS
077600*    FILAS POSTERIORES A LA ELIMINADA (WS-SUB-POS), PARA QUE LA
077700*    TABLA QUEDE SIN HUECOS ENTRE 1 Y TBL-CANT-REG - 1.
077800*------------------------------------------------------------------
077900 2415-COMPACTAR-I.
078000
078100     PERFORM 2416-COMPACTAR-PASO-I THRU 2416-COMPACTAR-PASO-F
078200             VARYING WS-SUB-I FROM WS-SUB-POS BY 1
078300             UNTIL WS-SUB-I >= TBL-CANT-REG.
078400
078500 2415-COMPACTAR-F.  EXIT.
078600
078700*    COPIA LA FILA WS-SUB-I+1 SOBRE LA FILA WS-SUB-I, CAMPO POR
078800*    CAMPO (NO HAY MOVE DE GRUPO PORQUE TBL-DEPARTURE TIENE
078900*    REDEFINES DE LA HORA QUE COMPLICARIAN UN MOVE DIRECTO).
079000 2416-COMPACTAR-PASO-I.
079100
079200*    NUMERO DE TREN Y LAS DOS HORAS (PROGRAMADA Y DEMORA).
079300     MOVE TBL-TRENNRO       (WS-SUB-I + 1)
079400         TO TBL-TRENNRO       (WS-SUB-I)
079500*    HORA PROGRAMADA, CAMPO HH Y CAMPO MM.
079600     MOVE TBL-HORA-PROG-HH  (WS-SUB-I + 1)
079700         TO TBL-HORA-PROG-HH  (WS-SUB-I)
079800     MOVE TBL-HORA-PROG-MM  (WS-SUB-I + 1)
079900         TO TBL-HORA-PROG-MM  (WS-SUB-I)
080000*    DEMORA, CAMPO HH Y CAMPO MM.
080100     MOVE TBL-HORA-DEMORA-HH(WS-SUB-I + 1)
080200         TO TBL-HORA-DEMORA-HH(WS-SUB-I)
080300     MOVE TBL-HORA-DEMORA-MM(WS-SUB-I + 1)
080400         TO TBL-HORA-DEMORA-MM(WS-SUB-I)
080500*    LINEA, DESTINO Y ANDEN.
080600*    EL RESTO DE LOS CAMPOS DE LA FILA, EN EL MISMO ORDEN QUE
080700     MOVE TBL-LINEA         (WS-SUB-I + 1)
080800         TO TBL-LINEA         (WS-SUB-I)
080900     MOVE TBL-DESTINO       (WS-SUB-I + 1)
081000         TO TBL-DESTINO       (WS-SUB-I)
081100     MOVE TBL-ANDEN         (WS-SUB-I + 1)
081200         TO TBL-ANDEN         (WS-SUB-I).
081300
081400 2416-COMPACTAR-PASO-F.  EXIT.
081500
081600*------------------------------------------------------------------
081700*    2330-TRANS-TR:  ASIGNAR ANDEN A UNA SALIDA EXISTENTE.
081800*------------------------------------------------------------------
081900 2330-TRANS-TR-I.
082000
082100     MOVE TRA-TRENNRO TO WS-CLAVE-BUSQUEDA
082200     PERFORM 2410-BUSCAR-TREN-I THRU 2410-BUSCAR-TREN-F
082300
082400*    SE RECHAZA SI EL TREN NO EXISTE O SI EL ANDEN PEDIDO ESTA
082500*    FUERA DE RANGO (1-68, LOS ANDENES FISICOS DE LA ESTACION);
082600*    A DIFERENCIA DE AD, AQUI EL ANDEN ES OBLIGATORIO Y NUNCA
082700*    CERO.
082800*    TR EXIGE QUE EL TREN EXISTA Y QUE EL ANDEN PEDIDO SEA VALIDO.
082900     IF WS-SUB-POS = ZERO OR TRA-ANDEN < 1 OR TRA-ANDEN > 68
083000        STRING 'TR: TREN NO ENCONTRADO O ANDEN INVALIDO '
083100               TRA-TRENNRO
083200               DELIMITED BY SIZE INTO WS-MSG-TEXTO
083300        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
083400     ELSE
083500*       SE REEMPLAZA EL ANDEN SIN MIRAR SI OTRO TREN YA LO TIENE
083600*       ASIGNADO; EL SISTEMA NO VALIDA ANDENES DUPLICADOS.
083700        MOVE TRA-ANDEN TO TBL-ANDEN (WS-SUB-POS)
083800        ADD 1 TO WS-TRANS-APLICADAS
083900     END-IF.
084000
084100 2330-TRANS-TR-F.  EXIT.
084200
084300*------------------------------------------------------------------
084400*    2340-TRANS-DL:  ASIGNAR DEMORA A UNA SALIDA EXISTENTE.  LA
084500*    DEMORA QUEDA GUARDADA COMO HORA Y MINUTO (NO MINUTOS TOTALES)
084600*    PORQUE ASI LA SUMA CON LA HORA PROGRAMADA (2813) USA LA
084700*    MISMA RUTINA 2000-SUMAR DE PGMHORA QUE CUALQUIER OTRA SUMA
084800*    DE HORAS DEL SISTEMA.
084900*------------------------------------------------------------------
085000 2340-TRANS-DL-I.
085100
085200     MOVE TRA-TRENNRO TO WS-CLAVE-BUSQUEDA
085300     PERFORM 2410-BUSCAR-TREN-I THRU 2410-BUSCAR-TREN-F
085400
085500*    SE RECHAZA SI EL TREN NO EXISTE O SI LA DEMORA INFORMADA
085600*    (EN TRA-HORA-HH/MM, NO EN TRA-ANDEN) NO ES UNA HORA DE
085700*    RELOJ VALIDA.
085800*    TRA-HORA-HH/MM SE VALIDA COMO HORA DE RELOJ, NO COMO
085900*    CANTIDAD DE MINUTOS DE DEMORA; UNA DEMORA DE "2 HORAS Y 30"
086000*    SE INFORMA COMO TRA-HORA-HH=02, TRA-HORA-MM=30.
086100*    DL EXIGE QUE EL TREN EXISTA Y QUE LA DEMORA SEA UNA HORA DE
086200     IF WS-SUB-POS = ZERO OR TRA-HORA-HH > 23 OR TRA-HORA-MM > 59
086300        STRING 'DL: TREN NO ENCONTRADO O DEMORA INVALIDA '
086400               TRA-TRENNRO
086500               DELIMITED BY SIZE INTO WS-MSG-TEXTO
086600        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
086700     ELSE
086800*       LA DEMORA INFORMADA REEMPLAZA A LA QUE TENIA LA FILA
086900*       ANTES (NO SE SUMA A UNA DEMORA YA EXISTENTE).
087000        MOVE TRA-HORA-HH TO TBL-HORA-DEMORA-HH (WS-SUB-POS)
087100        MOVE TRA-HORA-MM TO TBL-HORA-DEMORA-MM (WS-SUB-POS)
087200        ADD 1 TO WS-TRANS-APLICADAS
087300     END-IF.
087400
087500 2340-TRANS-DL-F.  EXIT.
087600
087700*------------------------------------------------------------------
087800*    2350-TRANS-TM:  ADELANTAR EL RELOJ DE ESTACION.  SOLO AVANZA:
087900*    SE RECHAZA SI LA NUEVA HORA ES ANTERIOR A LA VIGENTE, PARA
088000*    QUE UNA TRANSACCION TM FUERA DE ORDEN NO HAGA RETROCEDER EL
088100*    FILTRO DEL TABLERO (2812) NI REAPAREZCAN SALIDAS YA PASADAS.
088200*------------------------------------------------------------------
088300 2350-TRANS-TM-I.
088400
088500*    TM NO TOCA NINGUN TREN; SOLO VALIDA Y AJUSTA TBL-RELOJ.
088600     IF TRA-HORA-HH > 23 OR TRA-HORA-MM > 59
088700        STRING 'TM: HORA INVALIDA'
088800               DELIMITED BY SIZE INTO WS-MSG-TEXTO
088900        PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
089000     ELSE
089100*       LK-FUNC-COMPARAR DEVUELVE EN LK-HORA-COMPARA SI
089200*       LA HORA DE LA TRANSACCION ES MENOR, IGUAL O MAYOR QUE
089300*       EL RELOJ VIGENTE.  SOLO "MENOR" SE RECHAZA; IGUAL O
089400*       MAYOR AVANZAN EL RELOJ (IGUAL ES UN NO-OP VALIDO).
089500*       LK-HORA-1 = HORA PEDIDA POR LA TRANSACCION, LK-HORA-2 =
089600*       RELOJ DE ESTACION VIGENTE; SE CARGAN LOS DOS ANTES DEL
089700*       CALL PORQUE COMPARAR LOS NECESITA A AMBOS.
089800*       SE COMPARA LA HORA INFORMADA CONTRA EL RELOJ VIGENTE DE LA
089900        MOVE TRA-HORA-HH   TO LK-HORA-1-HH
090000        MOVE TRA-HORA-MM   TO LK-HORA-1-MM
090100        MOVE TBL-RELOJ-HH  TO LK-HORA-2-HH
090200        MOVE TBL-RELOJ-MM  TO LK-HORA-2-MM
090300        SET  LK-FUNC-COMPARAR TO TRUE
090400        CALL 'PGMHORA' USING LK-COMHORA
090500
090600*       SOLO "MENOR" SE RECHAZA (VER EL BLOQUE DE COMENTARIOS
090700*       ARRIBA DEL PARRAFO); CUALQUIER OTRO RESULTADO AVANZA
090800*       EL RELOJ DE ESTACION A LA HORA PEDIDA.
090900*       ANTERIOR A LA VIGENTE: SE RECHAZA, EL RELOJ NO RETROCEDE.
091000        IF LK-COMPARA-MENOR
091100           STRING 'TM: NUEVA HORA ANTERIOR A LA VIGENTE'
091200                  DELIMITED BY SIZE INTO WS-MSG-TEXTO
091300           PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F
091400        ELSE
091500*          EL RELOJ DE ESTACION (TBL-RELOJ, COPY TABREG) QUEDA
091600*          EN LA NUEVA HORA; LA PROXIMA TM SE COMPARA CONTRA
091700*          ESTE VALOR, NO CONTRA EL ANTERIOR.
091800*          IGUAL O POSTERIOR: EL RELOJ AVANZA A LA HORA INFORMADA.
091900           MOVE TRA-HORA-HH TO TBL-RELOJ-HH
092000           MOVE TRA-HORA-MM TO TBL-RELOJ-MM
092100           ADD 1 TO WS-TRANS-APLICADAS
092200        END-IF
092300     END-IF.
092400
092500 2350-TRANS-TM-F.  EXIT.
092600
092700*------------------------------------------------------------------
092800*    2360-TRANS-SN:  SELECCIONAR/IMPRIMIR UNA SALIDA POR NUMERO
092900*    DE TREN.  SIEMPRE CUENTA COMO APLICADA (NO ES UNA "NOVEDAD"
093000*    QUE PUEDA SER RECHAZADA, SOLO UNA CONSULTA).
093100*------------------------------------------------------------------
093200 2360-TRANS-SN-I.
093300
093400*    SN ES UNA CONSULTA, NO UNA NOVEDAD: SIEMPRE SUMA A
093500*    APLICADAS, AUNQUE NO ENCUENTRE EL TREN PEDIDO (ESE CASO
093600*    SE LOGUEA PERO NO SE CUENTA COMO RECHAZO).
093700     ADD 1 TO WS-TRANS-APLICADAS
093800     MOVE TRA-TRENNRO TO WS-CLAVE-BUSQUEDA
093900     PERFORM 2410-BUSCAR-TREN-I THRU 2410-BUSCAR-TREN-F
094000
094100*    SN SOLO CONSULTA; NO TOCA NINGUN CAMPO DE LA TABLA.
094200     IF WS-SUB-POS = ZERO
094300        STRING 'SN: TREN NO ENCONTRADO '
094400               TRA-TRENNRO
094500               DELIMITED BY SIZE INTO WS-MSG-TEXTO
094600        PERFORM 2910-LOGUEAR-ERROR-I THRU 2910-LOGUEAR-ERROR-F
094700     ELSE
094800*       UNA FILA "VACIA" (LINEA O DESTINO EN BLANCO) NO SE
094900*       IMPRIME AUNQUE SE HAYA ENCONTRADO EL NUMERO DE TREN;
095000*       EN LA PRACTICA ESTO NO DEBERIA OCURRIR PORQUE 1520 Y
095100*       2311 YA EXIGEN AMBOS CAMPOS, PERO SE MANTIENE EL
095200*       CHEQUEO COMO RESGUARDO.
095300*       LA FILA TODAVIA TIENE LINEA Y DESTINO CARGADOS (NO ES UN
095400        IF TBL-LINEA (WS-SUB-POS) NOT = SPACES
095500           AND TBL-DESTINO (WS-SUB-POS) NOT = SPACES
095600           PERFORM 6600-IMPRIMIR-DETALLE-I
095700                   THRU 6600-IMPRIMIR-DETALLE-F
095800        END-IF
095900     END-IF.
096000
096100 2360-TRANS-SN-F.  EXIT.
096200
096300*------------------------------------------------------------------
096400*    2370-TRANS-SD:  BUSCAR/IMPRIMIR TODAS LAS SALIDAS CUYO
096500*    DESTINO CONTENGA LA SUBCADENA BUSCADA (SIN DISTINGUIR
096600*    MAYUSCULAS/MINUSCULAS; FC-0781).
096700*------------------------------------------------------------------
096800 2370-TRANS-SD-I.
096900
097000*    SD TAMBIEN ES UNA CONSULTA (IGUAL QUE SN): CUENTA SIEMPRE
097100*    COMO APLICADA, AUNQUE NO HAYA COINCIDENCIAS.
097200     ADD 1 TO WS-TRANS-APLICADAS
097300     PERFORM 2422-CALC-LARGO-BUSQ-I THRU 2422-CALC-LARGO-BUSQ-F
097400
097500*    SD EXIGE UN DESTINO DE BUSQUEDA NO VACIO.
097600     IF WS-LARGO-BUSQ = ZERO
097700        STRING 'SD: DESTINO DE BUSQUEDA EN BLANCO'
097800               DELIMITED BY SIZE INTO WS-MSG-TEXTO
097900        PERFORM 2910-LOGUEAR-ERROR-I THRU 2910-LOGUEAR-ERROR-F
098000     ELSE
098100*       EL TEXTO BUSCADO SE PASA A MAYUSCULAS UNA SOLA VEZ
098200*       AQUI; CADA FILA DE LA TABLA SE PASA A MAYUSCULAS
098300*       DENTRO DE 2425, PORQUE CAMBIA EN CADA VUELTA.
098400        MOVE TRA-DESTINO TO WS-DESTINO-BUSQ-MAYUS
098500        INSPECT WS-DESTINO-BUSQ-MAYUS
098600                CONVERTING WS-ALPHA-MIN TO WS-ALPHA-MAY
098700
098800*       WS-CANT-HALLADOS CUENTA LAS COINCIDENCIAS PARA DECIDIR
098900*       AL FINAL SI HUBO AL MENOS UNA; 2421 RECORRE LA TABLA
099000*       ENTERA, NO SE DETIENE EN LA PRIMERA COINCIDENCIA.
099100*       RECORRE TODA LA TABLA DESDE EL PRINCIPIO BUSCANDO
099200        MOVE ZERO TO WS-CANT-HALLADOS
099300        MOVE 1    TO WS-SUB-I
099400        PERFORM 2421-BUSCAR-DESTINO-PASO-I
099500                THRU 2421-BUSCAR-DESTINO-PASO-F
099600                UNTIL WS-SUB-I > TBL-CANT-REG
099700
099800*       SIN NINGUNA COINCIDENCIA NO HAY NADA QUE RECHAZAR (SD
099900*       NO TOCA LA TABLA), SOLO SE LOGUEA EL RESULTADO.
100000*       NINGUNA FILA COINCIDIO CON EL DESTINO BUSCADO.
100100        IF WS-CANT-HALLADOS = ZERO
100200           STRING 'SD: NINGUNA SALIDA COINCIDE CON EL DESTINO '
100300                  TRA-DESTINO
100400                  DELIMITED BY SIZE INTO WS-MSG-TEXTO
100500           PERFORM 2910-LOGUEAR-ERROR-I THRU 2910-LOGUEAR-ERROR-F
100600        END-IF
100700     END-IF.
100800
100900 2370-TRANS-SD-F.  EXIT.
101000
101100*    RECORRE LA FILA WS-SUB-I: SI TIENE LINEA Y DESTINO
101200*    INFORMADOS Y EL DESTINO CONTIENE LA SUBCADENA BUSCADA,
101300*    IMPRIME LA FILA Y SUMA AL CONTADOR DE COINCIDENCIAS.
101400 2421-BUSCAR-DESTINO-PASO-I.
101500
101600     IF TBL-LINEA (WS-SUB-I) NOT = SPACES
101700        AND TBL-DESTINO (WS-SUB-I) NOT = SPACES
101800        PERFORM 2425-CONTIENE-DESTINO-I
101900                THRU 2425-CONTIENE-DESTINO-F
102000*       SI 2425 ENCONTRO LA SUBCADENA EN ESTA FILA, SE IMPRIME
102100*       YA MISMO (NO SE ACUMULA PARA IMPRIMIR DESPUES).
102200        IF WS-ENCONTRADO
102300           ADD 1 TO WS-CANT-HALLADOS
102400*          WS-SUB-POS SE REUSA AQUI COMO PUNTERO DE IMPRESION;
102500*          6600 LO LEE PARA SABER QUE FILA IMPRIMIR.
102600*          CADA COINCIDENCIA SE IMPRIME EN EL MOMENTO, SIN
102700           MOVE WS-SUB-I TO WS-SUB-POS
102800           PERFORM 6600-IMPRIMIR-DETALLE-I
102900                   THRU 6600-IMPRIMIR-DETALLE-F
103000        END-IF
103100     END-IF
103200
103300     ADD 1 TO WS-SUB-I.
103400
103500 2421-BUSCAR-DESTINO-PASO-F.  EXIT.
103600
103700*------------------------------------------------------------------
103800*    2422-CALC-LARGO-BUSQ:  LARGO REAL (SIN BLANCOS A LA DERECHA)
103900*    DEL TEXTO DE BUSQUEDA EN TRA-DESTINO.  SE NECESITA PORQUE
104000*    TRA-DESTINO SIEMPRE MIDE 20, Y COMPARAR CONTRA EL CAMPO
104100*    ENTERO (CON BLANCOS DE RELLENO) NUNCA ENCONTRARIA NADA A
104200*    MENOS QUE EL DESTINO DE LA FILA MIDIERA EXACTAMENTE IGUAL.
104300*------------------------------------------------------------------
104400 2422-CALC-LARGO-BUSQ-I.
104500
104600*    ARRANCA EN LA POSICION 20 (EL ULTIMO CARACTER DE TRA-
104700*    DESTINO) Y EL PERFORM DE 2423 VA ACHICANDO EL INDICE.
104800*    WS-LARGO-IDX ARRANCA EN EL ULTIMO CARACTER POSIBLE (20) Y BAJA
104900     MOVE 20 TO WS-LARGO-IDX
105000     SET WS-LARGO-SIGUE TO TRUE
105100     MOVE ZERO TO WS-LARGO-BUSQ
105200     PERFORM 2423-CALC-LARGO-PASO-I THRU 2423-CALC-LARGO-PASO-F
105300             UNTIL WS-LARGO-FIN.
105400
105500 2422-CALC-LARGO-BUSQ-F.  EXIT.
105600
105700*    RECORRE TRA-DESTINO DE DERECHA A IZQUIERDA HASTA HALLAR LA
105800*    PRIMERA POSICION NO BLANCO (ESA POSICION ES EL LARGO); SI
105900*    LLEGA A CERO, EL CAMPO ESTABA TODO EN BLANCO.
106000 2423-CALC-LARGO-PASO-I.
106100
106200*    LLEGO AL PRINCIPIO DEL CAMPO SIN HALLAR NADA NO BLANCO:
106300*    TRA-DESTINO ESTABA VACIO, WS-LARGO-BUSQ QUEDA EN CERO.
106400     IF WS-LARGO-IDX = ZERO
106500        SET WS-LARGO-FIN TO TRUE
106600     ELSE
106700        IF TRA-DESTINO (WS-LARGO-IDX:1) NOT = SPACE
106800*          HALLADO: WS-LARGO-IDX ES EL LARGO REAL DEL TEXTO.
106900           MOVE WS-LARGO-IDX TO WS-LARGO-BUSQ
107000           SET WS-LARGO-FIN TO TRUE
107100        ELSE
107200*          TODAVIA BLANCO: SIGUE BUSCANDO HACIA LA IZQUIERDA.
107300           SUBTRACT 1 FROM WS-LARGO-IDX
107400        END-IF
107500     END-IF.
107600
107700 2423-CALC-LARGO-PASO-F.  EXIT.
107800
107900*------------------------------------------------------------------
108000*    2425-CONTIENE-DESTINO:  VERIFICA SI EL DESTINO DE LA FILA
108100*    WS-SUB-I CONTIENE, EN ALGUNA POSICION, EL TEXTO BUSCADO
108200*    (WS-DESTINO-BUSQ-MAYUS, LARGO WS-LARGO-BUSQ).
108300*------------------------------------------------------------------
108400 2425-CONTIENE-DESTINO-I.
108500
108600     MOVE TBL-DESTINO (WS-SUB-I) TO WS-DESTINO-FILA-MAYUS
108700     INSPECT WS-DESTINO-FILA-MAYUS
108800             CONVERTING WS-ALPHA-MIN TO WS-ALPHA-MAY
108900
109000     SET WS-NO-ENCONTRADO TO TRUE
109100     MOVE 1 TO WS-SUB-J
109200*    21 - WS-LARGO-BUSQ ES EL ULTIMO OFFSET POSIBLE DONDE UNA
109300*    SUBCADENA DE ESE LARGO TODAVIA ENTRA DENTRO DE LAS 20
109400*    POSICIONES DEL DESTINO; MAS ALLA DE ESE PUNTO NO HACE
109500*    FALTA SEGUIR PROBANDO.
109600     COMPUTE WS-MAX-OFFSET = 21 - WS-LARGO-BUSQ
109700     PERFORM 2426-CONTIENE-PASO-I THRU 2426-CONTIENE-PASO-F
109800             UNTIL WS-ENCONTRADO OR WS-SUB-J > WS-MAX-OFFSET.
109900
110000 2425-CONTIENE-DESTINO-F.  EXIT.
110100
110200*    COMPARA LA SUBCADENA DE WS-LARGO-BUSQ POSICIONES QUE
110300*    ARRANCA EN WS-SUB-J CONTRA EL TEXTO BUSCADO; SI NO
110400*    COINCIDE, AVANZA UNA POSICION Y PRUEBA DE NUEVO.
110500 2426-CONTIENE-PASO-I.
110600
110700*    COMPARACION CARACTER A CARACTER DEL TEXTO CONVERTIDO A
110800     IF WS-DESTINO-FILA-MAYUS (WS-SUB-J:WS-LARGO-BUSQ) =
110900        WS-DESTINO-BUSQ-MAYUS (1:WS-LARGO-BUSQ)
111000        SET WS-ENCONTRADO TO TRUE
111100     ELSE
111200        ADD 1 TO WS-SUB-J
111300     END-IF.
111400
111500 2426-CONTIENE-PASO-F.  EXIT.
111600
111700*------------------------------------------------------------------
111800*    2380-TRANS-VW:  IMPRIME EL TABLERO DE SALIDAS VIGENTE.
111900*------------------------------------------------------------------
112000 2380-TRANS-VW-I.
112100
112200*    VW NO MODIFICA LA TABLA, SOLO DISPARA LA IMPRESION DEL
112300*    TABLERO VIGENTE; POR ESO SIEMPRE CUENTA COMO APLICADA.
112400     ADD 1 TO WS-TRANS-APLICADAS
112500     PERFORM 2800-ARMAR-TABLERO-I THRU 2800-ARMAR-TABLERO-F.
112600
112700 2380-TRANS-VW-F.  EXIT.
112800
112900*------------------------------------------------------------------
113000*    2390-TRANS-DESCONOCIDA:  CODIGO DE TRANSACCION NO RECONOCIDO.
113100*    SE RECHAZA IGUAL QUE CUALQUIER OTRA NOVEDAD INVALIDA, EN
113200*    VEZ DE ABORTAR EL JOB, PARA QUE UN SOLO REGISTRO MAL
113300*    CARGADO NO DETENGA EL PROCESAMIENTO DEL RESTO DEL ARCHIVO.
113400*------------------------------------------------------------------
113500 2390-TRANS-DESCONOCIDA-I.
113600
113700     STRING 'CODIGO DE TRANSACCION DESCONOCIDO: '
113800            TRA-CODIGO
113900            DELIMITED BY SIZE INTO WS-MSG-TEXTO
114000     PERFORM 2900-RECHAZAR-I THRU 2900-RECHAZAR-F.
114100
114200 2390-TRANS-DESCONOCIDA-F.  EXIT.
114300
114400*------------------------------------------------------------------
114500*    2410-BUSCAR-TREN:  BUSQUEDA SECUENCIAL EN LA TABLA POR
114600*    NUMERO DE TREN (WS-CLAVE-BUSQUEDA).  DEVUELVE WS-SUB-POS = 0
114700*    SI NO SE ENCUENTRA.  LA TABLA NO ESTA ORDENADA POR NUMERO
114800*    DE TREN DURANTE LA CORRIDA (SOLO SE ORDENA ASI AL GRABAR EL
114900*    MAESTRO, EN 8010), POR ESO LA BUSQUEDA ES SECUENCIAL Y NO
115000*    BINARIA.
115100*------------------------------------------------------------------
115200 2410-BUSCAR-TREN-I.
115300
115400*    WS-SUB-POS EN CERO ES LA CONVENCION DE "NO ENCONTRADO" QUE
115500*    TODAS LAS RUTINAS DE TRANSACCION CHEQUEAN DESPUES DEL CALL.
115600*    ARRANCA DESDE LA PRIMERA FILA DE LA TABLA, SIN ENCONTRADO.
115700     MOVE ZERO TO WS-SUB-POS
115800     MOVE 1    TO WS-SUB-I
115900     SET WS-NO-ENCONTRADO TO TRUE
116000     PERFORM 2411-BUSCAR-TREN-PASO-I THRU 2411-BUSCAR-TREN-PASO-F
116100             UNTIL WS-ENCONTRADO OR WS-SUB-I > TBL-CANT-REG.
116200
116300 2410-BUSCAR-TREN-F.  EXIT.
116400
116500*    COMPARA LA FILA WS-SUB-I CONTRA LA CLAVE BUSCADA; SI NO
116600*    COINCIDE, AVANZA UNA POSICION PARA LA PROXIMA VUELTA DEL
116700*    PERFORM...UNTIL DE 2410.
116800 2411-BUSCAR-TREN-PASO-I.
116900
117000     IF TBL-TRENNRO (WS-SUB-I) = WS-CLAVE-BUSQUEDA
117100*       COINCIDE: CORTA ACA MISMO, NO SIGUE RECORRIENDO LA
117200*       TABLA (PUEDE HABER A LO SUMO UNA FILA CON ESE NUMERO).
117300*       COINCIDE EL NUMERO DE TREN DE LA FILA CON EL BUSCADO.
117400        MOVE WS-SUB-I TO WS-SUB-POS
117500        SET WS-ENCONTRADO TO TRUE
117600     ELSE
117700        ADD 1 TO WS-SUB-I
117800     END-IF.
117900
118000 2411-BUSCAR-TREN-PASO-F.  EXIT.
118100
118200*------------------------------------------------------------------
118300*    2800-ARMAR-TABLERO:  FILTRA, ORDENA E IMPRIME EL TABLERO DE
118400*    SALIDAS VIGENTE A LA HORA ACTUAL DE ESTACION.  SE LLAMA
118500*    TANTO DESDE LA TRANSACCION VW COMO DESDE 7000-TABLERO-FINAL
118600*    AL CIERRE DEL JOB.
118700*------------------------------------------------------------------
118800 2800-ARMAR-TABLERO-I.
118900
119000*    LAS CINCO RUTINAS SE EJECUTAN SIEMPRE EN ESTE ORDEN:
119100*    PRIMERO SE DECIDE QUE FILAS VAN (2810), DESPUES SE ORDENAN
119200*    (2850), Y RECIEN AHI SE IMPRIME (TITULO, DETALLES, TRAILER).
119300*    FILTRAR, ORDENAR E IMPRIMIR, EN ESE ORDEN, PARA QUE EL
119400     PERFORM 2810-FILTRAR-TABLERO-I  THRU 2810-FILTRAR-TABLERO-F
119500     PERFORM 2850-ORDENAR-TABLERO-I  THRU 2850-ORDENAR-TABLERO-F
119600     PERFORM 6500-IMPRIMIR-TITULO-I  THRU 6500-IMPRIMIR-TITULO-F
119700     PERFORM 2870-IMPRIMIR-DETALLES-I
119800             THRU 2870-IMPRIMIR-DETALLES-F
119900     PERFORM 6700-IMPRIMIR-TRAILER-I THRU 6700-IMPRIMIR-TRAILER-F.
120000
120100 2800-ARMAR-TABLERO-F.  EXIT.
120200
120300*------------------------------------------------------------------
120400*    2810-FILTRAR-TABLERO:  SELECCIONA LAS FILAS VALIDAS CON HORA
120500*    PROGRAMADA IGUAL O POSTERIOR A LA HORA DE ESTACION.  EL
120600*    RESULTADO QUEDA EN WS-ARMADO-TABLERO (TBD-...), QUE ES UNA
120700*    TABLA DE PUNTEROS A WS-TABLERO MAS LA HORA EFECTIVA YA
120800*    CALCULADA, NO UNA COPIA DE LAS FILAS.
120900*------------------------------------------------------------------
121000 2810-FILTRAR-TABLERO-I.
121100
121200*    TBD-CANT-SEL SE REINICIA EN CERO ANTES DE CADA ARMADO DE
121300*    TABLERO (VW O CIERRE DE JOB), PORQUE CUENTA SOLO LAS FILAS
121400*    SELECCIONADAS EN ESTA PASADA, NO UN ACUMULADO DE LA CORRIDA.
121500     MOVE ZERO TO TBD-CANT-SEL
121600     MOVE 1    TO WS-SUB-I
121700     PERFORM 2811-FILTRAR-PASO-I THRU 2811-FILTRAR-PASO-F
121800             UNTIL WS-SUB-I > TBL-CANT-REG.
121900
122000 2810-FILTRAR-TABLERO-F.  EXIT.
122100
122200*    UNA FILA ENTRA AL TABLERO SOLO SI TIENE LINEA Y DESTINO
122300*    (NO ES UN HUECO DE LA TABLA) Y SI PASA EL FILTRO DE HORA;
122400*    EN ESE CASO SE GUARDA EL PUNTERO Y SE CALCULA SU HORA
122500*    EFECTIVA PARA PODER ORDENAR DESPUES (2850).
122600 2811-FILTRAR-PASO-I.
122700
122800*    UNA FILA DE TBL-TABLA-DEPARTURE SIN LINEA Y DESTINO ES UN
122900*    HUECO DEJADO POR 2415-COMPACTAR (NUNCA VUELVE A LLENARSE);
123000*    ESE CASO SE SALTEA SIN PASAR POR EL FILTRO DE HORA.
123100*    LA FILA TIENE LINEA Y DESTINO CARGADOS (NO ES UN HUECO DE
123200     IF TBL-LINEA (WS-SUB-I) NOT = SPACES
123300        AND TBL-DESTINO (WS-SUB-I) NOT = SPACES
123400        PERFORM 2812-PASA-FILTRO-HORA-I
123500                THRU 2812-PASA-FILTRO-HORA-F
123600        IF WS-PASA-FILTRO
123700*          LA FILA ENTRA AL TABLERO: SE AGREGA A TBD-DETALLE
123800*          CON SU PUNTERO Y, RECIEN AHORA, SE LE CALCULA LA
123900*          HORA EFECTIVA QUE 2850 USA PARA ORDENAR.
124000*          LA FILA PASA EL FILTRO DE HORA: ENTRA AL TABLERO CON SU
124100           ADD 1 TO TBD-CANT-SEL
124200           MOVE WS-SUB-I TO TBD-PTR-TABLA (TBD-CANT-SEL)
124300           PERFORM 2813-CALC-HORA-EFEC-I THRU 2813-CALC-HORA-EFEC-F
124400        END-IF
124500     END-IF
124600
124700     ADD 1 TO WS-SUB-I.
124800
124900 2811-FILTRAR-PASO-F.  EXIT.
125000
125100*    PASA EL FILTRO TODA FILA CUYA HORA PROGRAMADA SEA MAYOR
125200*    QUE LA HORA DE ESTACION, O IGUAL EN LA HORA Y CON MINUTO
125300*    NO ANTERIOR (>= ); UNA SALIDA YA PASADA (HORA PROGRAMADA
125400*    ESTRICTAMENTE ANTERIOR AL RELOJ) NO SE MUESTRA MAS.
125500 2812-PASA-FILTRO-HORA-I.
125600
125700     SET WS-NO-PASA-FILTRO TO TRUE
125800
125900     IF TBL-HORA-PROG-HH (WS-SUB-I) > TBL-RELOJ-HH
126000        SET WS-PASA-FILTRO TO TRUE
126100     ELSE
126200*       MISMA HORA QUE EL RELOJ: PASA SOLO SI EL MINUTO NO ES
126300*       ANTERIOR (UNA SALIDA A LA MISMA HORA Y MINUTO TODAVIA
126400*       NO SE CONSIDERA PASADA).
126500*       LA HORA PROGRAMADA ES POSTERIOR A LA DEL RELOJ: TODAVIA NO
126600        IF TBL-HORA-PROG-HH (WS-SUB-I) = TBL-RELOJ-HH
126700           AND TBL-HORA-PROG-MM (WS-SUB-I) NOT < TBL-RELOJ-MM
126800           SET WS-PASA-FILTRO TO TRUE
126900        END-IF
127000     END-IF.
127100
127200 2812-PASA-FILTRO-HORA-F.  EXIT.
127300
127400*    HORA EFECTIVA = HORA PROGRAMADA + DEMORA, NORMALIZADA POR
127500*    PGMHORA (FUNCION SUMAR); ES LA CLAVE DE ORDEN DEL TABLERO
127600*    IMPRESO (2850), NO LA HORA PROGRAMADA SOLA.
127700 2813-CALC-HORA-EFEC-I.
127800
127900*    LK-HORA-1 = HORA PROGRAMADA, LK-HORA-2 = DEMORA; EL
128000*    RESULTADO DE SUMAR QUEDA EN LA FILA TBD-... RECIEN AGREGADA
128100*    (TBD-CANT-SEL), NO EN LA FILA WS-SUB-I DE LA TABLA ORIGINAL.
128200*    SE SUMA LA HORA PROGRAMADA MAS LA DEMORA PARA OBTENER LA HORA
128300     MOVE TBL-HORA-PROG-HH   (WS-SUB-I) TO LK-HORA-1-HH
128400     MOVE TBL-HORA-PROG-MM   (WS-SUB-I) TO LK-HORA-1-MM
128500     MOVE TBL-HORA-DEMORA-HH (WS-SUB-I) TO LK-HORA-2-HH
128600     MOVE TBL-HORA-DEMORA-MM (WS-SUB-I) TO LK-HORA-2-MM
128700     SET  LK-FUNC-SUMAR TO TRUE
128800     CALL 'PGMHORA' USING LK-COMHORA
128900*    PGMHORA YA DEVOLVIO LA SUMA NORMALIZADA (ACARREO DE
129000*    MINUTOS A HORAS Y MODULO 24); SE GUARDA TAL CUAL.
129100     MOVE LK-RESULT-HH TO TBD-HORA-EFEC-HH (TBD-CANT-SEL)
129200     MOVE LK-RESULT-MM TO TBD-HORA-EFEC-MM (TBD-CANT-SEL).
129300
129400 2813-CALC-HORA-EFEC-F.  EXIT.
129500
129600*------------------------------------------------------------------
129700*    2850-ORDENAR-TABLERO:  ORDENA WS-ARMADO-TABLERO ASCENDENTE
129800*    POR HORA EFECTIVA ("BUBBLE SORT", LA TABLA ES PEQUEÑA: A LO
129900*    SUMO TBD-CANT-SEL FILAS DE LAS 999 POSIBLES, ASI QUE NO
130000*    JUSTIFICA UN SORT VERBATIM NI UNA TABLA DE INDICES APARTE).
130100*------------------------------------------------------------------
130200 2850-ORDENAR-TABLERO-I.
130300
130400*    ORDENA SOLO SI HAY MAS DE UNA FILA SELECCIONADA (CON UNA SOLA
130500     IF TBD-CANT-SEL > 1
130600        PERFORM 2851-PASADA-EXT-I THRU 2851-PASADA-EXT-F
130700                VARYING WS-SUB-I FROM 1 BY 1
130800                UNTIL WS-SUB-I > TBD-CANT-SEL - 1
130900     END-IF.
131000
131100 2850-ORDENAR-TABLERO-F.  EXIT.
131200
131300*    UNA PASADA EXTERNA DEL BUBBLE SORT: RECORRE LAS FILAS
131400*    DESDE 1 HASTA TBD-CANT-SEL - WS-SUB-I, COMPARANDO CADA
131500*    PAR ADYACENTE EN LA PASADA INTERNA (2852).
131600 2851-PASADA-EXT-I.
131700
131800     PERFORM 2852-PASADA-INT-I THRU 2852-PASADA-INT-F
131900             VARYING WS-SUB-J FROM 1 BY 1
132000             UNTIL WS-SUB-J > TBD-CANT-SEL - WS-SUB-I.
132100
132200 2851-PASADA-EXT-F.  EXIT.
132300
132400*    SI LA HORA EFECTIVA DE WS-SUB-J ES MAYOR QUE LA DE
132500*    WS-SUB-J + 1, LAS DOS FILAS ESTAN FUERA DE ORDEN: SE
132600*    INTERCAMBIAN USANDO WS-SWAP-DETALLE COMO AREA TEMPORAL.
132700 2852-PASADA-INT-I.
132800
132900*    A DIFERENCIA DE 8012 (QUE INTERCAMBIA CAMPO POR CAMPO),
133000*    TBD-DETALLE NO TIENE REDEFINES DE HORA, ASI QUE EL
133100*    INTERCAMBIO SE HACE CON UN SOLO MOVE DE GRUPO POR PASO.
133200*    FUERA DE ORDEN: SE INTERCAMBIAN LAS DOS FILAS DE TBD-DETALLE.
133300     IF TBD-HORA-EFEC (WS-SUB-J) > TBD-HORA-EFEC (WS-SUB-J + 1)
133400        MOVE TBD-DETALLE (WS-SUB-J)     TO WS-SWAP-DETALLE
133500        MOVE TBD-DETALLE (WS-SUB-J + 1) TO TBD-DETALLE (WS-SUB-J)
133600        MOVE WS-SWAP-DETALLE
133700            TO TBD-DETALLE (WS-SUB-J + 1)
133800     END-IF.
133900
134000 2852-PASADA-INT-F.  EXIT.
134100
134200*------------------------------------------------------------------
134300*    2870-IMPRIMIR-DETALLES:  IMPRIME UNA LINEA POR CADA FILA DE
134400*    WS-ARMADO-TABLERO, YA FILTRADA Y ORDENADA.
134500*------------------------------------------------------------------
134600 2870-IMPRIMIR-DETALLES-I.
134700
134800     MOVE 1 TO WS-SUB-J
134900     PERFORM 2871-IMPRIMIR-DETALLE-PASO-I
135000             THRU 2871-IMPRIMIR-DETALLE-PASO-F
135100             UNTIL WS-SUB-J > TBD-CANT-SEL.
135200
135300 2870-IMPRIMIR-DETALLES-F.  EXIT.
135400
135500*    EL PUNTERO GUARDADO EN TBD-PTR-TABLA APUNTA A LA FILA
135600*    ORIGINAL DE WS-TABLERO; 6600-IMPRIMIR-DETALLE TRABAJA
135700*    SIEMPRE SOBRE WS-SUB-POS, ASI QUE SE LO CARGA ANTES DE
135800*    LLAMARLA.
135900 2871-IMPRIMIR-DETALLE-PASO-I.
136000
136100     MOVE TBD-PTR-TABLA (WS-SUB-J) TO WS-SUB-POS
136200     PERFORM 6600-IMPRIMIR-DETALLE-I THRU 6600-IMPRIMIR-DETALLE-F
136300     ADD 1 TO WS-SUB-J.
136400
136500 2871-IMPRIMIR-DETALLE-PASO-F.  EXIT.
136600
136700*------------------------------------------------------------------
136800*    2900-RECHAZAR:  CUENTA UNA TRANSACCION RECHAZADA Y LA
136900*    REGISTRA EN EL LISTADO.
137000*------------------------------------------------------------------
137100 2900-RECHAZAR-I.
137200
137300     ADD 1 TO WS-TRANS-RECHAZADAS
137400     PERFORM 2910-LOGUEAR-ERROR-I THRU 2910-LOGUEAR-ERROR-F.
137500
137600 2900-RECHAZAR-F.  EXIT.
137700
137800*------------------------------------------------------------------
137900*    2910-LOGUEAR-ERROR:  ESCRIBE WS-MENSAJE-ERROR EN EL LISTADO.
138000*    NO SUMA A WS-TRANS-RECHAZADAS (ESO LO HACE 2900 CUANDO
138100*    CORRESPONDE); SN Y SD LA USAN DIRECTO PARA REGISTRAR UNA
138200*    "NO COINCIDENCIA" SIN QUE CUENTE COMO RECHAZO.
138300*------------------------------------------------------------------
138400 2910-LOGUEAR-ERROR-I.
138500
138600     MOVE WS-MSG-TEXTO TO IMP-ERR-TEXTO
138700     WRITE FD-REG-LISTADO FROM IMP-ERROR AFTER ADVANCING 1 LINE
138800     IF FS-LISTADO NOT = '00'
138900        DISPLAY 'PGMDSP1 - ERROR ESCRITURA LISTADO ' FS-LISTADO
139000     END-IF
139100     MOVE SPACES TO WS-MENSAJE-ERROR.
139200
139300 2910-LOGUEAR-ERROR-F.  EXIT.
139400
139500*------------------------------------------------------------------
139600*    6500-IMPRIMIR-TITULO:  ENCABEZADO Y SUBTITULO DEL TABLERO.
139700*    EL ENCABEZADO MUESTRA LA HORA DE ESTACION VIGENTE, NO LA
139800*    HORA DEL RELOJ DEL SISTEMA OPERATIVO.
139900*------------------------------------------------------------------
140000 6500-IMPRIMIR-TITULO-I.
140100
140200*    EL AVANCE DE PAGINA VA EN EL WRITE DEL ENCABEZADO: CADA
140300*    TABLERO IMPRESO (SEA POR VW O AL CIERRE DEL JOB) ARRANCA
140400*    PAGINA NUEVA.
140500*    EL RELOJ VIGENTE SE FORMATEA A TEXTO PARA EL SUBTITULO DEL
140600     MOVE TBL-RELOJ-HH TO LK-HORA-1-HH
140700     MOVE TBL-RELOJ-MM TO LK-HORA-1-MM
140800     SET  LK-FUNC-FORMATEAR TO TRUE
140900     CALL 'PGMHORA' USING LK-COMHORA
141000     MOVE LK-HORA-TEXTO TO IMP-ENC-HORA
141100
141200*    ENCABEZADO, SUBTITULO (COLUMNAS) Y LINEA SEPARADORA, EN
141300*    ESE ORDEN, ANTES DE QUE 2870/6600 ESCRIBAN EL DETALLE.
141400*    ENCABEZADO, SUBTITULO Y LINEA SEPARADORA, EN ESE ORDEN.
141500     WRITE FD-REG-LISTADO FROM IMP-ENCABEZADO
141600           AFTER ADVANCING PAGE
141700     WRITE FD-REG-LISTADO FROM IMP-SUBTITULO
141800           AFTER ADVANCING 1 LINE
141900     WRITE FD-REG-LISTADO FROM WS-LINEA-SEP
142000           AFTER ADVANCING 1 LINE.
142100
142200 6500-IMPRIMIR-TITULO-F.  EXIT.
142300
142400*------------------------------------------------------------------
142500*    6600-IMPRIMIR-DETALLE:  FORMATEA E IMPRIME UNA LINEA DE
142600*    DETALLE PARA LA FILA WS-SUB-POS DE LA TABLA.  LA USAN
142700*    2871 (TABLERO COMPLETO), 2360 (SN) Y 2421 (SD).
142800*------------------------------------------------------------------
142900 6600-IMPRIMIR-DETALLE-I.
143000
143100*    LA COLUMNA "TIME" DEL DETALLE MUESTRA LA HORA EFECTIVA
143200*    (PROGRAMADA + DEMORA), NO LA HORA PROGRAMADA SOLA; SE
143300*    RECALCULA AQUI PORQUE SN Y SD NO PASAN POR EL FILTRO
143400*    2810/2813 QUE YA LA TRAE CALCULADA.
143500*    LA HORA PROGRAMADA Y LA DEMORA DE LA FILA SE SUMAN PARA
143600     MOVE TBL-HORA-PROG-HH   (WS-SUB-POS) TO LK-HORA-1-HH
143700     MOVE TBL-HORA-PROG-MM   (WS-SUB-POS) TO LK-HORA-1-MM
143800     MOVE TBL-HORA-DEMORA-HH (WS-SUB-POS) TO LK-HORA-2-HH
143900     MOVE TBL-HORA-DEMORA-MM (WS-SUB-POS) TO LK-HORA-2-MM
144000     SET  LK-FUNC-SUMAR TO TRUE
144100     CALL 'PGMHORA' USING LK-COMHORA
144200
144300*    EL RESULTADO DE LA SUMA (TODAVIA EN LK-HORA-RESULT) SE
144400*    VUELVE A CARGAR EN LK-HORA-1 PARA PASARLO POR FORMATEAR,
144500*    PORQUE CADA FUNCION DE PGMHORA LEE SOLO DE LK-HORA-1/2.
144600*    LA HORA EFECTIVA YA SUMADA SE FORMATEA A TEXTO PARA LA
144700     MOVE LK-RESULT-HH TO LK-HORA-1-HH
144800     MOVE LK-RESULT-MM TO LK-HORA-1-MM
144900     SET  LK-FUNC-FORMATEAR TO TRUE
145000     CALL 'PGMHORA' USING LK-COMHORA
145100     MOVE LK-HORA-TEXTO TO IMP-DET-HORA
145200
145300     MOVE TBL-LINEA   (WS-SUB-POS) TO IMP-DET-LINEA
145400     MOVE TBL-DESTINO (WS-SUB-POS) TO IMP-DET-DESTINO
145500
145600*    ANDEN -1 (SIN ASIGNAR) SE MUESTRA COMO "TBA"; CUALQUIER
145700*    OTRO VALOR SE EDITA SIN SIGNO A TRES POSICIONES.
145800*    SIN ANDEN ASIGNADO TODAVIA: SE IMPRIME 'TBA' EN VEZ DEL
145900     IF TBL-ANDEN (WS-SUB-POS) NOT > ZERO
146000        MOVE 'TBA' TO IMP-DET-ANDEN
146100     ELSE
146200        MOVE TBL-ANDEN (WS-SUB-POS) TO WS-EDIT-ANDEN
146300        MOVE WS-EDIT-ANDEN           TO IMP-DET-ANDEN
146400     END-IF
146500
146600*    DEMORA CERO SE MUESTRA COMO "ON TIME" EN VEZ DE "00:00",
146700*    PARA QUE EL OPERADOR LA DISTINGA A SIMPLE VISTA DE UNA
146800*    DEMORA REAL DE UN MINUTO DESPUES DE MEDIANOCHE.
146900     IF TBL-HORA-DEMORA-HH (WS-SUB-POS) = ZERO
147000        AND TBL-HORA-DEMORA-MM (WS-SUB-POS) = ZERO
147100        MOVE 'ON TIME' TO IMP-DET-DEMORA
147200     ELSE
147300*       DEMORA DISTINTA DE CERO: SE FORMATEA A TEXTO HH:MM CON
147400*       LA MISMA RUTINA 4000-FORMATEAR QUE CUALQUIER OTRA HORA.
147500*       LA DEMORA DE LA FILA TAMBIEN SE FORMATEA A TEXTO PARA EL
147600        MOVE TBL-HORA-DEMORA-HH (WS-SUB-POS) TO LK-HORA-1-HH
147700        MOVE TBL-HORA-DEMORA-MM (WS-SUB-POS) TO LK-HORA-1-MM
147800        SET  LK-FUNC-FORMATEAR TO TRUE
147900        CALL 'PGMHORA' USING LK-COMHORA
148000        MOVE LK-HORA-TEXTO TO IMP-DET-DEMORA
148100     END-IF
148200
148300     MOVE TBL-TRENNRO (WS-SUB-POS) TO IMP-DET-TRENNRO
148400
148500     WRITE FD-REG-LISTADO FROM IMP-DETALLE AFTER ADVANCING 1 LINE
148600     IF FS-LISTADO NOT = '00'
148700        DISPLAY 'PGMDSP1 - ERROR ESCRITURA LISTADO ' FS-LISTADO
148800     END-IF.
148900
149000 6600-IMPRIMIR-DETALLE-F.  EXIT.
149100
149200*------------------------------------------------------------------
149300*    6700-IMPRIMIR-TRAILER:  LINEA DE CIERRE DEL TABLERO CON LA
149400*    CANTIDAD DE SALIDAS IMPRESAS (TBD-CANT-SEL).
149500*------------------------------------------------------------------
149600 6700-IMPRIMIR-TRAILER-I.
149700
149800     MOVE TBD-CANT-SEL TO IMP-TRL-CANTIDAD
149900     WRITE FD-REG-LISTADO FROM IMP-TRAILER AFTER ADVANCING 1 LINE
150000     WRITE FD-REG-LISTADO FROM WS-LINEA-BLANCA
150100           AFTER ADVANCING 1 LINE.
150200
150300 6700-IMPRIMIR-TRAILER-F.  EXIT.
150400
150500*------------------------------------------------------------------
150600*    7000-TABLERO-FINAL:  IMPRIME EL TABLERO UNA VEZ MAS AL
150700*    FINALIZAR EL JOB, CON LA HORA DE ESTACION VIGENTE, PARA QUE
150800*    EL LISTADO SIEMPRE TERMINE CON UNA FOTO ACTUALIZADA AUNQUE
150900*    LA ULTIMA TRANSACCION DEL ARCHIVO NO HAYA SIDO UNA VW.
151000*------------------------------------------------------------------
151100 7000-TABLERO-FINAL-I.
151200
151300*    REUSA LA MISMA RUTINA QUE ATIENDE LA TRANSACCION VW; NO
151400*    HAY UNA VERSION "DE CIERRE" SEPARADA PORQUE EL FILTRO/ORDEN/
151500*    IMPRESION ES IDENTICO EN AMBOS CASOS.
151600     PERFORM 2800-ARMAR-TABLERO-I THRU 2800-ARMAR-TABLERO-F.
151700
151800 7000-TABLERO-FINAL-F.  EXIT.
151900
152000*------------------------------------------------------------------
152100*    8000-GRABAR-MAESTRO:  ORDENA LA TABLA POR NUMERO DE TREN Y
152200*    GRABA EL MAESTRO DE SALIDA ACTUALIZADO.  SE HACE UNA SOLA
152300*    VEZ, AL FINAL DEL JOB (DESDE 9999-FINAL), NO DESPUES DE
152400*    CADA TRANSACCION.
152500*------------------------------------------------------------------
152600 8000-GRABAR-MAESTRO-I.
152700
152800     PERFORM 8010-ORDENAR-MAESTRO-I THRU 8010-ORDENAR-MAESTRO-F
152900
153000*    EL MAESTRO DE SALIDAS SE ABRE RECIEN AHORA, DESPUES DE
153100     OPEN OUTPUT DEP-MAESTRO-SAL
153200     IF FS-MAESTRO-SAL NOT = '00'
153300        DISPLAY 'PGMDSP1 - ERROR APERTURA MAESTRO SALIDA '
153400                FS-MAESTRO-SAL
153500     ELSE
153600*       LA TABLA YA ESTA ORDENADA (8010, RECIEN ARRIBA); SE
153700*       GRABA EN ESE ORDEN, FILA POR FILA, DE LA POSICION 1 A
153800*       LA ULTIMA CARGADA.
153900*       SE GRABA FILA POR FILA, DE LA PRIMERA A LA ULTIMA CARGADA.
154000        MOVE 1 TO WS-SUB-I
154100        PERFORM 8020-GRABAR-MAESTRO-PASO-I
154200                THRU 8020-GRABAR-MAESTRO-PASO-F
154300                UNTIL WS-SUB-I > TBL-CANT-REG
154400        CLOSE DEP-MAESTRO-SAL
154500     END-IF.
154600
154700 8000-GRABAR-MAESTRO-F.  EXIT.
154800
154900*------------------------------------------------------------------
155000*    8010-ORDENAR-MAESTRO:  ORDENA WS-TABLERO ASCENDENTE POR
155100*    NUMERO DE TREN ANTES DE GRABAR EL MAESTRO DE SALIDA.  OTRO
155200*    BUBBLE SORT, IGUAL DE RAZONABLE QUE EL DE 2850 PORQUE LA
155300*    TABLA TIENE A LO SUMO 999 FILAS.
155400*------------------------------------------------------------------
155500 8010-ORDENAR-MAESTRO-I.
155600
155700*    ORDENA SOLO SI HAY MAS DE UNA FILA (CON UNA SOLA FILA NO HAY
155800     IF TBL-CANT-REG > 1
155900        PERFORM 8011-PASADA-EXT-I THRU 8011-PASADA-EXT-F
156000                VARYING WS-SUB-I FROM 1 BY 1
156100                UNTIL WS-SUB-I > TBL-CANT-REG - 1
156200     END-IF.
156300
156400 8010-ORDENAR-MAESTRO-F.  EXIT.
156500
156600 8011-PASADA-EXT-I.
156700
156800*    MISMO ESQUEMA DE BUBBLE SORT QUE 2851, PERO AQUI LA CLAVE
156900*    DE ORDEN ES TBL-TRENNRO EN VEZ DE LA HORA EFECTIVA.
157000     PERFORM 8012-PASADA-INT-I THRU 8012-PASADA-INT-F
157100             VARYING WS-SUB-J FROM 1 BY 1
157200             UNTIL WS-SUB-J > TBL-CANT-REG - WS-SUB-I.
157300
157400 8011-PASADA-EXT-F.  EXIT.
157500
157600*    EL INTERCAMBIO SE HACE CAMPO POR CAMPO (NO CON UN MOVE DE
157700*    GRUPO) PORQUE LAS DOS MITADES DE LA HORA (PROG Y DEMORA)
157800*    SON GRUPOS SEPARADOS DENTRO DE TBL-DEPARTURE Y ASI QUEDA
157900*    IGUAL DE CLARO QUE EL INTERCAMBIO DE 2852.
158000 8012-PASADA-INT-I.
158100
158200     IF TBL-TRENNRO (WS-SUB-J) > TBL-TRENNRO (WS-SUB-J + 1)
158300*       PASO 1 DE 3: LA FILA WS-SUB-J (LA DE MAYOR NUMERO DE
158400*       TREN, QUE TIENE QUE QUEDAR DESPUES) SE GUARDA ENTERA EN
158500*       WS-SWAP-DEPARTURE ANTES DE PISARLA.
158600        MOVE TBL-TRENNRO        (WS-SUB-J)   TO WS-SWAP-TRENNRO
158700*       HORA PROGRAMADA, CAMPO HH Y CAMPO MM POR SEPARADO.
158800        MOVE TBL-HORA-PROG-HH   (WS-SUB-J)
158900            TO WS-SWAP-HORA-PROG-HH
159000        MOVE TBL-HORA-PROG-MM   (WS-SUB-J)
159100            TO WS-SWAP-HORA-PROG-MM
159200*       DEMORA, CAMPO HH Y CAMPO MM POR SEPARADO.
159300        MOVE TBL-HORA-DEMORA-HH (WS-SUB-J)
159400            TO WS-SWAP-HORA-DEMORA-HH
159500        MOVE TBL-HORA-DEMORA-MM (WS-SUB-J)
159600            TO WS-SWAP-HORA-DEMORA-MM
159700*       LINEA, DESTINO Y ANDEN CIERRAN EL PASO 1.
159800        MOVE TBL-LINEA          (WS-SUB-J)   TO WS-SWAP-LINEA
159900        MOVE TBL-DESTINO        (WS-SUB-J)   TO WS-SWAP-DESTINO
160000        MOVE TBL-ANDEN          (WS-SUB-J)   TO WS-SWAP-ANDEN
160100
160200*       PASO 2 DE 3: LA FILA WS-SUB-J+1 (LA DE MENOR NUMERO DE
160300*       TREN) SE COPIA SOBRE WS-SUB-J, QUE AHORA QUEDA LIBRE.
160400*       NUMERO DE TREN Y HORA PROGRAMADA, CAMPO POR CAMPO.
160500        MOVE TBL-TRENNRO        (WS-SUB-J+1)
160600            TO TBL-TRENNRO        (WS-SUB-J)
160700        MOVE TBL-HORA-PROG-HH   (WS-SUB-J+1)
160800            TO TBL-HORA-PROG-HH   (WS-SUB-J)
160900        MOVE TBL-HORA-PROG-MM   (WS-SUB-J+1)
161000            TO TBL-HORA-PROG-MM   (WS-SUB-J)
161100*       LA DEMORA SIGUE AL MISMO MOVE DE LA HORA PROGRAMADA.
161200        MOVE TBL-HORA-DEMORA-HH (WS-SUB-J+1)
161300            TO TBL-HORA-DEMORA-HH (WS-SUB-J)
161400        MOVE TBL-HORA-DEMORA-MM (WS-SUB-J+1)
161500            TO TBL-HORA-DEMORA-MM (WS-SUB-J)
161600*       LINEA, DESTINO Y ANDEN CIERRAN EL PASO 2.
161700*       LINEA Y DESTINO DE LA FILA SIGUIENTE.
161800        MOVE TBL-LINEA          (WS-SUB-J+1)
161900            TO TBL-LINEA          (WS-SUB-J)
162000        MOVE TBL-DESTINO        (WS-SUB-J+1)
162100            TO TBL-DESTINO        (WS-SUB-J)
162200        MOVE TBL-ANDEN          (WS-SUB-J+1)
162300            TO TBL-ANDEN          (WS-SUB-J)
162400
162500*       PASO 3 DE 3: LA FILA GUARDADA EN EL PASO 1 SE COPIA A
162600*       WS-SUB-J+1, CERRANDO EL INTERCAMBIO.  LOS OCHO MOVE
162700*       SIGUEN EL MISMO ORDEN DE SUBCAMPOS QUE LOS PASOS 1 Y 2.
162800*       EL NUMERO DE TREN GUARDADO EN EL PASO 1 VUELVE A LA FILA
162900        MOVE WS-SWAP-TRENNRO
163000            TO TBL-TRENNRO        (WS-SUB-J+1)
163100        MOVE WS-SWAP-HORA-PROG-HH
163200            TO TBL-HORA-PROG-HH   (WS-SUB-J+1)
163300        MOVE WS-SWAP-HORA-PROG-MM
163400            TO TBL-HORA-PROG-MM   (WS-SUB-J+1)
163500*       DEMORA GUARDADA EN EL PASO 1.
163600        MOVE WS-SWAP-HORA-DEMORA-HH
163700            TO TBL-HORA-DEMORA-HH (WS-SUB-J+1)
163800        MOVE WS-SWAP-HORA-DEMORA-MM
163900            TO TBL-HORA-DEMORA-MM (WS-SUB-J+1)
164000*       LINEA, DESTINO Y ANDEN GUARDADOS EN EL PASO 1; CIERRAN
164100*       EL INTERCAMBIO DE LA FILA COMPLETA.
164200*       LINEA Y DESTINO GUARDADOS VUELVEN A LA FILA SIGUIENTE.
164300        MOVE WS-SWAP-LINEA
164400            TO TBL-LINEA          (WS-SUB-J+1)
164500        MOVE WS-SWAP-DESTINO
164600            TO TBL-DESTINO        (WS-SUB-J+1)
164700        MOVE WS-SWAP-ANDEN
164800            TO TBL-ANDEN          (WS-SUB-J+1)
164900     END-IF.
165000
165100 8012-PASADA-INT-F.  EXIT.
165200
165300*------------------------------------------------------------------
165400*    8020-GRABAR-MAESTRO-PASO:  CONVIERTE LA FILA WS-SUB-I DE LA
165500*    TABLA A WS-REG-DEPARTURE Y LA GRABA EN EL MAESTRO DE SALIDA.
165600*------------------------------------------------------------------
165700 8020-GRABAR-MAESTRO-PASO-I.
165800
165900*    DEP-... (COPY REGDEP) ES EL AREA DE SALIDA DEL "WRITE ...
166000*    FROM"; SE CARGA CAMPO POR CAMPO DESDE LA FILA WS-SUB-I DE
166100*    TBL-... (COPY TABREG), YA ORDENADA POR 8010.
166200     MOVE TBL-TRENNRO        (WS-SUB-I) TO DEP-TRENNRO
166300*    HORA PROGRAMADA Y DEMORA, CAMPO POR CAMPO.
166400     MOVE TBL-HORA-PROG-HH   (WS-SUB-I) TO DEP-HORA-PROG-HH
166500     MOVE TBL-HORA-PROG-MM   (WS-SUB-I) TO DEP-HORA-PROG-MM
166600     MOVE TBL-HORA-DEMORA-HH (WS-SUB-I) TO DEP-HORA-DEMORA-HH
166700     MOVE TBL-HORA-DEMORA-MM (WS-SUB-I) TO DEP-HORA-DEMORA-MM
166800*    LINEA, DESTINO Y ANDEN (EL -1 DE "SIN ASIGNAR" SE GRABA
166900*    TAL CUAL; LA TRANSACCION TR ES LA UNICA QUE LO CAMBIA).
167000     MOVE TBL-LINEA          (WS-SUB-I) TO DEP-LINEA
167100     MOVE TBL-DESTINO        (WS-SUB-I) TO DEP-DESTINO
167200     MOVE TBL-ANDEN          (WS-SUB-I) TO DEP-ANDEN
167300
167400     WRITE FD-REG-MAE-SAL FROM WS-REG-DEPARTURE
167500*    EL ERROR DE GRABACION SOLO SE DISPLAY-EA; NO ABORTA EL JOB
167600*    NI SALTA LA FILA SIGUIENTE, PARA QUE UNA SOLA FILA CON
167700*    PROBLEMAS NO DEJE SIN GRABAR TODO EL RESTO DEL MAESTRO.
167800*    SI LA GRABACION FALLA, SE AVISA EN CONSOLA PERO EL JOB SIGUE
167900     IF FS-MAESTRO-SAL NOT = '00'
168000        DISPLAY 'PGMDSP1 - ERROR GRABACION MAESTRO SALIDA '
168100                FS-MAESTRO-SAL
168200     ELSE
168300        ADD 1 TO WS-MAESTRO-GRABADOS
168400     END-IF
168500
168600     ADD 1 TO WS-SUB-I.
168700
168800 8020-GRABAR-MAESTRO-PASO-F.  EXIT.
168900
169000*------------------------------------------------------------------
169100*    8500-TOTALES:  IMPRIME EL BLOQUE DE TOTALES DE FIN DE JOB.
169200*    CADA LINEA REUSA EL MISMO GRUPO IMP-TOTAL-LINEA: SE CARGA
169300*    LA ETIQUETA Y EL VALOR, SE ESCRIBE, Y SE REPITE PARA LA
169400*    SIGUIENTE FILA (NO HAY "WRITE" DE GRUPO, CADA UNO ES
169500*    INDEPENDIENTE).  LOS TOTALES DEL MAESTRO VAN EN EL ORDEN
169600*    PEDIDO POR NORMAS: REGISTROS LEIDOS, ALTAS, BAJAS Y
169700*    REGISTROS GRABADOS (ENTRADA, ALTA/BAJA, SALIDA).
169800*------------------------------------------------------------------
169900 8500-TOTALES-I.
170000
170100     WRITE FD-REG-LISTADO FROM WS-LINEA-SEP AFTER ADVANCING 1 LINE
170200
170300*    TOTALES DE TRANSACCIONES: LEIDAS = TODO LO QUE TRAJO EL
170400*    ARCHIVO; APLICADAS + RECHAZADAS DEBERIA DAR LEIDAS (SN Y SD
170500*    SUMAN A APLICADAS AUNQUE NO MODIFIQUEN NADA, VER 2360/2370).
170600     MOVE 'TRANSACTIONS READ' TO IMP-TOT-ETIQUETA
170700     MOVE WS-TRANS-LEIDAS     TO IMP-TOT-VALOR
170800     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
170900           AFTER ADVANCING 1 LINE
171000
171100     MOVE 'TRANSACTIONS APPLIED' TO IMP-TOT-ETIQUETA
171200     MOVE WS-TRANS-APLICADAS     TO IMP-TOT-VALOR
171300     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
171400           AFTER ADVANCING 1 LINE
171500
171600     MOVE 'TRANSACTIONS REJECTED' TO IMP-TOT-ETIQUETA
171700     MOVE WS-TRANS-RECHAZADAS     TO IMP-TOT-VALOR
171800     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
171900           AFTER ADVANCING 1 LINE
172000
172100*    TOTALES DE MAESTRO: REGISTROS EN (CARGA DE 1500), ALTAS Y
172200*    BAJAS (NETO DE LA CORRIDA), Y REGISTROS OUT (GRABACION DE
172300*    8020); SON LOS CUATRO QUE PIDE LA NORMA DE CONTROL DEL AREA.
172400     MOVE 'MASTER RECORDS READ' TO IMP-TOT-ETIQUETA
172500     MOVE WS-MAESTRO-LEIDOS     TO IMP-TOT-VALOR
172600     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
172700           AFTER ADVANCING 1 LINE
172800
172900     MOVE 'DEPARTURES ADDED'   TO IMP-TOT-ETIQUETA
173000     MOVE WS-SALIDAS-ALTA      TO IMP-TOT-VALOR
173100     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
173200           AFTER ADVANCING 1 LINE
173300
173400*    WS-SALIDAS-ALTA SOLO SUMA LAS AD QUE AGREGARON UNA FILA
173500*    NUEVA; EL REEMPLAZO DE UN TREN EXISTENTE (FC-0649) NO
173600*    CUENTA ACA (VER 2310).
173700     MOVE 'DEPARTURES REMOVED' TO IMP-TOT-ETIQUETA
173800     MOVE WS-SALIDAS-BAJA      TO IMP-TOT-VALOR
173900     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
174000           AFTER ADVANCING 1 LINE
174100
174200     MOVE 'MASTER RECORDS WRITTEN' TO IMP-TOT-ETIQUETA
174300     MOVE WS-MAESTRO-GRABADOS      TO IMP-TOT-VALOR
174400     WRITE FD-REG-LISTADO FROM IMP-TOTAL-LINEA
174500           AFTER ADVANCING 1 LINE.
174600
174700 8500-TOTALES-F.  EXIT.
174800
174900*------------------------------------------------------------------
175000*    9999-FINAL:  GRABA EL MAESTRO, IMPRIME TOTALES Y CIERRA LOS
175100*    ARCHIVOS RESTANTES.  LOS DISPLAY DE CONSOLA QUEDAN EN EL
175200*    LOG DEL JOB PARA QUE OPERACIONES PUEDA CONFIRMAR LA
175300*    CORRIDA SIN TENER QUE ABRIR EL LISTADO.
175400*------------------------------------------------------------------
175500 9999-FINAL-I.
175600
175700*    EL MAESTRO SE GRABA ANTES DE IMPRIMIR LOS TOTALES, PORQUE
175800*    8500 USA WS-MAESTRO-GRABADOS (CARGADO POR 8020 DENTRO DE
175900*    8000) EN SU ULTIMA LINEA.
176000     PERFORM 8000-GRABAR-MAESTRO-I THRU 8000-GRABAR-MAESTRO-F
176100     PERFORM 8500-TOTALES-I        THRU 8500-TOTALES-F
176200
176300*    DEP-MAESTRO-ENT YA SE CERRO EN 1000-INICIO; DEP-MAESTRO-SAL
176400*    YA SE CERRO EN 8000; SOLO QUEDAN ESTOS DOS ARCHIVOS.
176500     CLOSE DEP-TRANSACC
176600     CLOSE DEP-LISTADO
176700
176800*    LOS MISMOS CINCO TOTALES DEL BLOQUE DE 8500 SE REPITEN EN
176900*    CONSOLA, PARA QUE OPERACIONES LOS VEA SIN ABRIR EL LISTADO.
177000     DISPLAY 'PGMDSP1 - TRANSACCIONES LEIDAS    : ' WS-TRANS-LEIDAS
177100     DISPLAY 'PGMDSP1 - TRANSACCIONES APLICADAS : '
177200             WS-TRANS-APLICADAS
177300*    LEIDAS = APLICADAS + RECHAZADAS SIEMPRE (SE PUEDE CHEQUEAR
177400*    A SIMPLE VISTA EN CONSOLA SI LA ARITMETICA NO CIERRA).
177500     DISPLAY 'PGMDSP1 - TRANSACCIONES RECHAZADAS: '
177600             WS-TRANS-RECHAZADAS
177700     DISPLAY 'PGMDSP1 - MAESTRO LEIDO           : '
177800             WS-MAESTRO-LEIDOS
177900     DISPLAY 'PGMDSP1 - MAESTRO GRABADO         : '
178000             WS-MAESTRO-GRABADOS.
178100
178200 9999-FINAL-F.  EXIT.
