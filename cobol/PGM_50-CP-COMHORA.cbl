000100******************************************************************
000200*    CP-COMHORA
000300******************************************************************
000400*    AREA DE COMUNICACION ENTRE PGMDSP1 Y LA RUTINA DE RELOJ     *
000500*    PGMHORA (CALL ... USING LK-COMHORA).  EL LLAMADOR CARGA    *
000600*    LK-HORA-FUNCION Y LOS OPERANDOS; PGMHORA DEVUELVE EL       *
000700*    RESULTADO Y RETURN-CODE = 00 (OK) U OTRO (ERROR DE FUNCION)*
000800*    NINGUN CAMPO DE ESTA AREA SE INICIALIZA CON VALUE: EL       *
000900*    LLAMADOR DEBE CARGAR TODOS LOS OPERANDOS QUE LA FUNCION     *
001000*    PEDIDA NECESITE ANTES DE CADA CALL; PGMHORA NO LOS LIMPIA   *
001100*    AL SALIR, ASI QUE UN CAMPO NO TOCADO EN UNA FUNCION QUEDA   *
001200*    CON EL VALOR DEJADO POR EL CALL ANTERIOR.                   *
001300******************************************************************
001400 01  LK-COMHORA.
001500*        FUNCION PEDIDA EN ESTE CALL; UNA Y SOLO UNA DE LAS
001600*        CUATRO 88-LEVELS DEBE ESTAR VIGENTE AL LLAMAR A PGMHORA.
001700     03  LK-HORA-FUNCION     PIC X(02).
001800*            NORMALIZAR: CORRIGE LK-HORA-1 SI EL MINUTO VINO
001900*            FUERA DE RANGO (0-59), DEVUELVE EN LK-HORA-RESULT.
002000         88  LK-FUNC-NORMALIZAR      VALUE 'NO'.
002100*            SUMAR: LK-HORA-1 + LK-HORA-2 (NORMALIZADA), CON
002200*            ACARREO DE MINUTOS A HORAS Y MODULO 24 HORAS,
002300*            DEVUELVE EN LK-HORA-RESULT.
002400         88  LK-FUNC-SUMAR           VALUE 'SU'.
002500*            COMPARAR: LK-HORA-1 CONTRA LK-HORA-2, DEVUELVE EL
002600*            RESULTADO EN LK-HORA-COMPARA (MENOR/IGUAL/MAYOR).
002700         88  LK-FUNC-COMPARAR        VALUE 'CO'.
002800*            FORMATEAR: LK-HORA-1 A TEXTO HH:MM, DEVUELVE EN
002900*            LK-HORA-TEXTO.
003000         88  LK-FUNC-FORMATEAR       VALUE 'FO'.
003100*        PRIMER OPERANDO DE HORA DE TODAS LAS FUNCIONES (EL
003200*        UNICO OPERANDO EN NORMALIZAR Y FORMATEAR).
003300     03  LK-HORA-1.
003400         05  LK-HORA-1-HH        PIC S9(04) COMP.
003500         05  LK-HORA-1-MM        PIC S9(04) COMP.
003600*        VISTA NUMERICA DE LK-HORA-1 (HHMM), USADA POR 3000-
003700*        COMPARAR DE PGMHORA PARA COMPARAR LAS DOS HORAS DE UN
003800*        SOLO COMPUTE EN VEZ DE DOS IF ANIDADOS.
003900     03  LK-HORA-1-NUM REDEFINES LK-HORA-1
004000                                 PIC S9(08) COMP.
004100*        SEGUNDO OPERANDO DE HORA, SOLO USADO POR SUMAR (LA
004200*        DEMORA A SUMAR) Y POR COMPARAR (LA HORA CONTRA LA QUE
004300*        SE COMPARA LK-HORA-1); NO SE USA EN NORMALIZAR NI EN
004400*        FORMATEAR.
004500     03  LK-HORA-2.
004600         05  LK-HORA-2-HH        PIC S9(04) COMP.
004700         05  LK-HORA-2-MM        PIC S9(04) COMP.
004800*        VISTA NUMERICA DE LK-HORA-2 (HHMM), MISMO USO QUE
004900*        LK-HORA-1-NUM.
005000     03  LK-HORA-2-NUM REDEFINES LK-HORA-2
005100                                 PIC S9(08) COMP.
005200*        RESULTADO DEVUELTO POR NORMALIZAR Y POR SUMAR; NO LO
005300*        CARGA COMPARAR NI FORMATEAR.
005400     03  LK-HORA-RESULT.
005500         05  LK-RESULT-HH        PIC 9(02).
005600         05  LK-RESULT-MM        PIC 9(02).
005700*        RESULTADO DEVUELTO POR FORMATEAR, YA EDITADO COMO
005800*        TEXTO HH:MM (5 POSICIONES) LISTO PARA MOVER DIRECTO A
005900*        UNA LINEA DE IMPRESION.
006000     03  LK-HORA-TEXTO           PIC X(05).
006100*        RESULTADO DEVUELTO POR COMPARAR; SOLO UNA DE LAS TRES
006200*        88-LEVELS QUEDA VIGENTE DESPUES DE CADA CALL.
006300     03  LK-HORA-COMPARA         PIC S9(01).
006400*            LK-HORA-1 ES ANTERIOR A LK-HORA-2.
006500         88  LK-COMPARA-MENOR        VALUE -1.
006600*            LK-HORA-1 ES IGUAL A LK-HORA-2.
006700         88  LK-COMPARA-IGUAL        VALUE  0.
006800*            LK-HORA-1 ES POSTERIOR A LK-HORA-2.
006900         88  LK-COMPARA-MAYOR        VALUE  1.
007000     03  FILLER                  PIC X(08).
