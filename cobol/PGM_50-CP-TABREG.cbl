000100******************************************************************
000200*    CP-TABREG
000300******************************************************************
000400*    TABLA EN MEMORIA DEL REGISTRO DE SALIDAS (STATION)          *
000500*    REEMPLAZA AL ARCHIVO INDEXADO: LA ESTACION ES PEQUEÑA Y     *
000600*    SE MANTIENE COMPLETA EN WORKING-STORAGE DURANTE EL JOB, SE  *
000700*    CARGA UNA SOLA VEZ DESDE EL MAESTRO DE ENTRADA (1500 EN     *
000800*    PGMDSP1) Y SE GRABA UNA SOLA VEZ AL FINAL (8000 EN PGMDSP1).*
000900*    CLAVE DE LA TABLA: TBL-TRENNRO.  LA TABLA NO SE MANTIENE    *
001000*    ORDENADA POR ESA CLAVE DURANTE LA CORRIDA (LAS ALTAS VAN AL *
001100*    FINAL Y LAS BAJAS COMPACTAN), POR ESO TODA BUSQUEDA (2410 EN*
001200*    PGMDSP1) ES SECUENCIAL Y NO BINARIA.  SOLO SE ORDENA POR    *
001300*    NUMERO DE TREN UNA VEZ, AL GRABAR EL MAESTRO (8010).        *
001400******************************************************************
001500 01  WS-TABLERO.
001600*        CANTIDAD DE FILAS OCUPADAS (1 A TBL-CANT-REG); LAS
001700*        POSICIONES TBL-CANT-REG+1 EN ADELANTE SON BASURA DE UNA
001800*        CORRIDA ANTERIOR Y NUNCA SE LEEN.
001900     03  TBL-CANT-REG        PIC S9(4) COMP   VALUE ZERO.
002000*        RELOJ DE ESTACION -- SOLO PUEDE AVANZAR (NUNCA RETROCEDE)
002100*        LO ACTUALIZA UNICAMENTE LA TRANSACCION TM (2350 EN
002200*        PGMDSP1); ES LA HORA CONTRA LA QUE SE FILTRA EL TABLERO
002300*        (2812) Y LA QUE SE IMPRIME EN EL ENCABEZADO (6500).
002400     03  TBL-RELOJ.
002500         05  TBL-RELOJ-HH        PIC 9(02)    VALUE ZERO.
002600         05  TBL-RELOJ-MM        PIC 9(02)    VALUE ZERO.
002700*        UNA FILA POR SALIDA DADA DE ALTA.  999 OCURRENCIAS
002800*        (AMPLIADO DESDE 300 POR FC-0758) PORQUE UNA ESTACION
002900*        CABECERA DE RAMAL PUEDE TENER MAS DE 300 SALIDAS
003000*        PROGRAMADAS EN UN DIA DE SEMANA NORMAL.
003100     03  TBL-DEPARTURES OCCURS 999 TIMES
003200                        INDEXED BY TBL-IDX.
003300*            NUMERO DE TREN, CLAVE UNICA DE LA FILA.
003400         05  TBL-TRENNRO             PIC 9(05)    VALUE ZEROS.
003500*            HORA PROGRAMADA DE SALIDA (ANTES DE APLICAR DEMORA).
003600         05  TBL-HORA-PROG.
003700             07  TBL-HORA-PROG-HH        PIC 9(02) VALUE ZEROS.
003800             07  TBL-HORA-PROG-MM        PIC 9(02) VALUE ZEROS.
003900*            VISTA NUMERICA DE LA HORA PROGRAMADA (HHMM), USADA
004000*            SOLO PARA COMPARACIONES RAPIDAS FUERA DE PGMHORA.
004100         05  TBL-HORA-PROG-NUM REDEFINES TBL-HORA-PROG
004200                                         PIC 9(04).
004300*            DEMORA ACUMULADA SOBRE LA HORA PROGRAMADA (CERO SI
004400*            EL TREN ESTA "ON TIME"); LA CARGA LA TRANSACCION DL.
004500         05  TBL-HORA-DEMORA.
004600             07  TBL-HORA-DEMORA-HH      PIC 9(02) VALUE ZEROS.
004700             07  TBL-HORA-DEMORA-MM      PIC 9(02) VALUE ZEROS.
004800*            VISTA NUMERICA DE LA DEMORA (HHMM), MISMO USO QUE
004900*            TBL-HORA-PROG-NUM.
005000         05  TBL-HORA-DEMORA-NUM REDEFINES TBL-HORA-DEMORA
005100                                         PIC 9(04).
005200*            CODIGO DE LINEA (RAMAL) DEL TREN.
005300         05  TBL-LINEA               PIC X(07)    VALUE SPACES.
005400*            ESTACION/LOCALIDAD DE DESTINO; ES EL CAMPO SOBRE EL
005500*            QUE BUSCA LA TRANSACCION SD (BUSQUEDA POR SUBCADENA).
005600         05  TBL-DESTINO             PIC X(20)    VALUE SPACES.
005700*            ANDEN ASIGNADO; -1 SIGNIFICA "SIN ASIGNAR" Y SE
005800*            IMPRIME COMO "TBA" (6600 EN PGMDSP1).
005900         05  TBL-ANDEN               PIC S9(03)   VALUE -1.
006000         05  FILLER                  PIC X(02)    VALUE SPACES.
006100     03  FILLER                      PIC X(04)    VALUE SPACES.
006200******************************************************************
006300*    TABLERO DE SALIDA A IMPRIMIR: SUBCONJUNTO FILTRADO/ORDENADO *
006400*    DE WS-TABLERO POR HORA EFECTIVA (PROGRAMADA + DEMORA).      *
006500*    SE ARMA DE NUEVO CADA VEZ QUE SE IMPRIME EL TABLERO (2800 EN*
006600*    PGMDSP1): TBD-PTR-TABLA GUARDA UN PUNTERO A LA FILA ORIGINAL*
006700*    DE WS-TABLERO, NO UNA COPIA DE LA FILA; SOLO SE DUPLICA AQUI*
006800*    LA HORA EFECTIVA, QUE NO EXISTE EN WS-TABLERO PORQUE ES UN  *
006900*    CALCULO (SUMA DE HORA PROGRAMADA Y DEMORA) Y NO UN DATO     *
007000*    CARGADO DIRECTAMENTE DEL MAESTRO NI DE UNA TRANSACCION.     *
007100******************************************************************
007200 01  WS-ARMADO-TABLERO.
007300*        CANTIDAD DE FILAS SELECCIONADAS EN LA ULTIMA PASADA DEL
007400*        FILTRO (2810); ES LA QUE SE IMPRIME EN EL TRAILER DEL
007500*        LISTADO (IMP-TRL-CANTIDAD).
007600     03  TBD-CANT-SEL        PIC S9(4) COMP   VALUE ZERO.
007700*        MISMO TOPE DE 999 QUE WS-TABLERO, PORQUE EN EL PEOR CASO
007800*        (NINGUNA SALIDA TODAVIA PASO LA HORA DE ESTACION) TODAS
007900*        LAS FILAS DEL TABLERO ENTRAN AL TABLERO IMPRESO.
008000     03  TBD-DETALLE OCCURS 999 TIMES
008100                     INDEXED BY TBD-IDX.
008200*            POSICION (1 A TBL-CANT-REG) DE LA FILA ORIGINAL EN
008300*            WS-TABLERO QUE CORRESPONDE A ESTA FILA SELECCIONADA.
008400         05  TBD-PTR-TABLA       PIC S9(4) COMP VALUE ZERO.
008500*            HORA EFECTIVA = HORA PROGRAMADA + DEMORA, YA
008600*            NORMALIZADA POR PGMHORA; ES LA CLAVE DE ORDEN DEL
008700*            TABLERO IMPRESO (2850-ORDENAR-TABLERO EN PGMDSP1).
008800         05  TBD-HORA-EFEC.
008900             07  TBD-HORA-EFEC-HH    PIC 9(02) VALUE ZEROS.
009000             07  TBD-HORA-EFEC-MM    PIC 9(02) VALUE ZEROS.
009100         05  FILLER                  PIC X(02) VALUE SPACES.
009200     03  FILLER                      PIC X(04) VALUE SPACES.
