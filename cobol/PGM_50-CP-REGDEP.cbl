000100******************************************************************
000200*    CP-REGDEP
000300******************************************************************
000400*    LAYOUT REGISTRO MAESTRO DE SALIDAS (DEPARTURE-MASTER)       *
000500*    LARGO REGISTRO = 50 BYTES                                   *
000600*    CLAVE: DEP-TRENNRO (POSICION RELATIVA 1:5)                  *
000700******************************************************************
000800*    POSICIóN RELATIVA (1:5)   NUMERO DE TREN (CLAVE UNICA)      *
000900*    POSICIóN RELATIVA (6:7)   HORA/MINUTO PROGRAMADOS           *
001000*    POSICIóN RELATIVA (10:4)  HORA/MINUTO DE DEMORA             *
001100*    POSICIóN RELATIVA (14:7)  CODIGO DE LINEA                   *
001200*    POSICIóN RELATIVA (21:20) DESTINO                           *
001300*    POSICIóN RELATIVA (41:3)  ANDEN  (-1 = SIN ASIGNAR)         *
001400*    POSICIóN RELATIVA (44:7)  RESERVADO                        *
001500******************************************************************
001600 01  WS-REG-DEPARTURE.
001700     03  DEP-TRENNRO         PIC 9(05)    VALUE ZEROS.
001800     03  DEP-HORA-PROG.
001900         05  DEP-HORA-PROG-HH    PIC 9(02)    VALUE ZEROS.
002000         05  DEP-HORA-PROG-MM    PIC 9(02)    VALUE ZEROS.
002100     03  DEP-HORA-DEMORA.
002200         05  DEP-HORA-DEMORA-HH  PIC 9(02)    VALUE ZEROS.
002300         05  DEP-HORA-DEMORA-MM  PIC 9(02)    VALUE ZEROS.
002400     03  DEP-LINEA           PIC X(07)    VALUE SPACES.
002500     03  DEP-DESTINO         PIC X(20)    VALUE SPACES.
002600     03  DEP-ANDEN           PIC S9(03)   VALUE -1.
002700     03  FILLER              PIC X(07)    VALUE SPACES.
002800*    VISTA ALTERNATIVA DE DEP-ANDEN PARA ARMAR "TBA"/NUMERO      *
002900 01  WS-REG-DEPARTURE-ALT REDEFINES WS-REG-DEPARTURE.
003000     03  FILLER              PIC X(40).
003100     03  DEP-ANDEN-ALF       PIC X(03).
003200     03  FILLER              PIC X(07).
