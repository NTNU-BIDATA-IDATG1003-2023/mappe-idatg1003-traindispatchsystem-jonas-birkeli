000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PGMHORA.
000300 AUTHOR.        L. ORTIZ.
000400 INSTALLATION.  CENTRO DE COMPUTOS - AREA FERROCARRIL.
000500 DATE-WRITTEN.  03-11-88.
000600 DATE-COMPILED.
000700 SECURITY.      CLASIFICACION INTERNA - USO DEL DEPARTAMENTO.
000800*****************************************************************
000900*                RUTINA DE ARITMETICA DE HORA (RELOJ)           *
001000*                =====================================          *
001100*  RUTINA COMUN PARA TODA HORA DE 24HS (HH:MM) DEL SISTEMA DE    *
001200*  DESPACHO DE TRENES.  RECIBE EL AREA LK-COMHORA POR LINKAGE    *
001300*  Y, SEGUN LK-HORA-FUNCION, EJECUTA UNA DE LAS CUATRO           *
001400*  OPERACIONES:                                                  *
001500*     NO = NORMALIZAR   (AJUSTA DESBORDE DE MINUTO/HORA)         *
001600*     SU = SUMAR        (COMBINA HORA-1 + HORA-2, NORMALIZADA)   *
001700*     CO = COMPARAR     (HORA-1 VS HORA-2 -> LK-HORA-COMPARA)    *
001800*     FO = FORMATEAR    (HORA-1 -> LK-HORA-TEXTO = "HH:MM")      *
001900*  RETURN-CODE = 00 SI LA FUNCION FUE RECONOCIDA; 04 SI NO.       *
002000*  NO ABRE ARCHIVOS, NO ESCRIBE AL LISTADO: ES CALCULO PURO.     *
002100*  TODA HORA QUE ENTRA O SALE DE ESTA RUTINA VIAJA POR EL AREA   *
002200*  DE COMUNICACION LK-COMHORA (COPY COMHORA), NUNCA DIRECTO A    *
002300*  LOS CAMPOS DE WORKING-STORAGE DEL LLAMADOR.                   *
002400*-----------------------------------------------------------------
002500*  HISTORIA DE CAMBIOS                                           *
002600*-----------------------------------------------------------------
002700* FECHA     | PROG | TICKET      | DESCRIPCION                   *
002800*-----------|------|-------------|--------------------------------
002900* 03-11-88  | LOR  | FC-0102     | CREACION INICIAL (NORMALIZAR,  *
003000*           |      |             | SUMAR)                         *
003100* 07-22-89  | LOR  | FC-0119     | AGREGADA FUNCION COMPARAR      *
003200*           |      |             | PARA RELOJ DE ESTACION.        *
003300* 02-14-90  | KL   | FC-0147     | AGREGADA FUNCION FORMATEAR     *
003400*           |      |             | (ANTES FORMATEABA PGMDSP1).    *
003500* 11-03-91  | KL   | FC-0201     | CORRECCION: REMANENTE          *
003600*           |      |             | NEGATIVO EN NORMALIZAR AHORA   *
003700*           |      |             | SE LLEVA A CERO, NO A 59.      *
003800* 05-09-93  | LOR  | FC-0266     | RETURN-CODE 04 PARA FUNCION    *
003900*           |      |             | NO RECONOCIDA (ANTES ABOR-     *
004000*           |      |             | TABA EL JOB).                  *
004100* 08-30-95  | KL   | FC-0310     | LIMPIEZA DE COMENTARIOS,       *
004200*           |      |             | SIN CAMBIO DE LOGICA.          *
004300* 01-12-99  | KL   | FC-0388-Y2K | REVISION Y2K: SIN CAMPOS DE    *
004400*           |      |             | FECHA EN ESTA RUTINA; SOLO     *
004500*           |      |             | HORA. SIN CAMBIOS REQUERIDOS.  *
004600* 06-19-01  | RAM  | FC-0415     | AGREGADA VISTA NUMERICA        *
004700*           |      |             | LK-HORA-n-NUM (COMPARACIONES   *
004800*           |      |             | RAPIDAS DESDE PGMDSP1).        *
004900* 03-22-02  | RAM  | FC-0430     | AREA DE TRABAJO DE NORMALIZAR  *
005000*           |      |             | PASADA A 77-NIVEL (ANTES UN    *
005100*           |      |             | GRUPO); COMENTARIOS AMPLIADOS  *
005200*           |      |             | PARA LA AUDITORIA DEL AREA.    *
005300*-----------------------------------------------------------------
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700*    MISMO MAINFRAME QUE EL RESTO DE LA SUITE DE DESPACHO;
005800*    ESTA RUTINA NO TIENE REQUISITOS DE MAQUINA PROPIOS.
005900 SOURCE-COMPUTER.   IBM-390.
006000 OBJECT-COMPUTER.   IBM-390.
006100*    UNICA CLASE PROPIA: DIGITOS VALIDOS PARA VALIDACION DE
006200*    CAMPOS DE HORA RECIBIDOS POR LINKAGE (NO SE USA AUN, SE
006300*    RESERVA PARA CUANDO SE VALIDE LA HORA ANTES DE NORMALIZAR).
006400 SPECIAL-NAMES.
006500     CLASS HORA-VALIDA IS "0123456789".
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    RUTINA DE CALCULO PURO; NO ABRE ARCHIVOS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 WORKING-STORAGE SECTION.
007200*========================*
007300*----  CONTADORES DE TRABAJO DE 1000-NORMALIZAR Y 2000-SUMAR  ----
007400*    SE DECLARAN A NIVEL 77 (NO EN GRUPO) PORQUE SON ESCALARES
007500*    DE TRABAJO SIN RELACION ENTRE SI, SIGUIENDO EL USO DE LA
007600*    RUTINA MODELO DEL DEPARTAMENTO (77 WS-RESULTADO Y SIMILARES
007700*    EN LAS RUTINAS DE CALCULO POR LINKAGE).  ANTES DE FC-0430
007800*    VIVIAN AGRUPADOS EN WS-AREA-TRABAJO; EL AGRUPAMIENTO NO
007900*    APORTABA NADA YA QUE NUNCA SE LOS MOVIA COMO GRUPO.
008000 77  WS-DIV-MM               PIC S9(4) COMP    VALUE ZERO.
008100 77  WS-REM-MM               PIC S9(4) COMP    VALUE ZERO.
008200 77  WS-DIV-HH               PIC S9(4) COMP    VALUE ZERO.
008300 77  WS-REM-HH               PIC S9(4) COMP    VALUE ZERO.
008400*----  AREA TEMPORAL PARA SUMAR (REUSA LA NORMALIZACION)  --------
008500*    2000-SUMAR ARMA AQUI LA HORA COMBINADA (PROGRAMADA + DEMORA)
008600*    ANTES DE NORMALIZARLA CON LA MISMA LOGICA DE DESBORDE QUE
008700*    1000-NORMALIZAR.
008800 01  WS-HORA-TMP.
008900     03  WS-HORA-TMP-HH      PIC S9(4) COMP    VALUE ZERO.
009000     03  WS-HORA-TMP-MM      PIC S9(4) COMP    VALUE ZERO.
009100*    VISTA NUMERICA COMBINADA DE WS-HORA-TMP (DEPURACION Y
009200*    COMPARACION RAPIDA POR DISPLAY DESDE LA CONSOLA DE OPERACION
009300*    SI HACE FALTA RASTREAR UNA SUMA SOSPECHOSA).
009400 01  WS-HORA-TMP-R REDEFINES WS-HORA-TMP.
009500     03  WS-HORA-TMP-COMBO   PIC S9(08) COMP.
009600*----  AREA DE FORMATEO (FUNCION FO)  -----------------------------
009700*    4000-FORMATEAR ARMA AQUI LOS DOS DIGITOS DE HORA Y MINUTO
009800*    ANTES DE MOVERLOS POR REFERENCE MODIFICATION A LK-HORA-TEXTO.
009900 01  WS-FORMATO-HORA.
010000     03  WS-FMT-HH           PIC 99            VALUE ZEROS.
010100     03  WS-FMT-SEP          PIC X             VALUE ':'.
010200     03  WS-FMT-MM           PIC 99            VALUE ZEROS.
010300     03  FILLER              PIC X(01)         VALUE SPACE.
010400*    VISTA ALTERNATIVA: MISMA AREA DE FORMATEO VISTA COMO DOS
010500*    CAMPOS NUMERICOS PUROS, SIN EL SEPARADOR ':'.  QUEDA
010600*    RESERVADA PARA UNA FUTURA FUNCION "FN" (FORMATO NUMERICO
010700*    SIN SEPARADOR) QUE EL DEPARTAMENTO AUN NO PIDIO.
010800 01  WS-FORMATO-HORA-NUM REDEFINES WS-FORMATO-HORA.
010900     03  WS-FMT-NUM-HH       PIC 99.
011000     03  FILLER              PIC X.
011100     03  WS-FMT-NUM-MM       PIC 99.
011200     03  FILLER              PIC X.
011300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
011400 LINKAGE SECTION.
011500*================*
011600*    UNICO PARAMETRO: EL AREA DE COMUNICACION COMPARTIDA CON
011700*    EL LLAMADOR (PGMDSP1).  VER CP-COMHORA PARA EL DETALLE DE
011800*    CAMPOS.
011900     COPY COMHORA.
012000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012100 PROCEDURE DIVISION USING LK-COMHORA.
012200
012300 MAIN-PROGRAM-I.
012400
012500*    RETURN-CODE EN CERO POR DEFECTO; SOLO SE MUEVE A 04 SI LA
012600*    FUNCION PEDIDA NO ES NINGUNA DE LAS CUATRO CONOCIDAS.
012700     MOVE ZEROS TO RETURN-CODE
012800
012900     EVALUATE TRUE
013000        WHEN LK-FUNC-NORMALIZAR
013100           PERFORM 1000-NORMALIZAR-I THRU 1000-NORMALIZAR-F
013200        WHEN LK-FUNC-SUMAR
013300           PERFORM 2000-SUMAR-I      THRU 2000-SUMAR-F
013400        WHEN LK-FUNC-COMPARAR
013500           PERFORM 3000-COMPARAR-I   THRU 3000-COMPARAR-F
013600        WHEN LK-FUNC-FORMATEAR
013700           PERFORM 4000-FORMATEAR-I  THRU 4000-FORMATEAR-F
013800        WHEN OTHER
013900           MOVE 04 TO RETURN-CODE
014000     END-EVALUATE.
014100
014200 MAIN-PROGRAM-F. GOBACK.
014300
014400*------------------------------------------------------------------
014500*    1000-NORMALIZAR:  LLEVA EL DESBORDE DE MINUTO A HORA, Y      *
014600*    HORA A MODULO 24.  SI ALGUN CAMPO QUEDA NEGATIVO DESPUES     *
014700*    DE NORMALIZAR, SE LLEVA A CERO (FC-0201).  OPERA SOBRE       *
014800*    LK-HORA-1 Y DEJA EL RESULTADO EN LK-HORA-RESULT; NO TOCA     *
014900*    LK-HORA-2.                                                   *
015000*------------------------------------------------------------------
015100 1000-NORMALIZAR-I.
015200
015300*    EL COCIENTE DE MINUTO/60 SE SUMA A LA HORA ANTES DE
015400*    NORMALIZAR LA HORA, PARA QUE UN DESBORDE DE MINUTO PUEDA
015500*    EMPUJAR LA HORA A SU PROPIO MODULO 24 EN EL MISMO PASO.
015600     DIVIDE LK-HORA-1-MM BY 60
015700             GIVING WS-DIV-MM REMAINDER WS-REM-MM
015800
015900     ADD WS-DIV-MM TO LK-HORA-1-HH
016000
016100     IF WS-REM-MM < 0
016200        MOVE ZERO TO LK-RESULT-MM
016300     ELSE
016400        MOVE WS-REM-MM TO LK-RESULT-MM
016500     END-IF
016600
016700     DIVIDE LK-HORA-1-HH BY 24
016800             GIVING WS-DIV-HH REMAINDER WS-REM-HH
016900
017000     IF WS-REM-HH < 0
017100        MOVE ZERO TO LK-RESULT-HH
017200     ELSE
017300        MOVE WS-REM-HH TO LK-RESULT-HH
017400     END-IF.
017500
017600 1000-NORMALIZAR-F. EXIT.
017700
017800*------------------------------------------------------------------
017900*    2000-SUMAR:  COMBINA HORA-1 Y HORA-2 (HORA PROGRAMADA MAS    *
018000*    DEMORA, O DOS HORAS CUALESQUIERA QUE EL LLAMADOR QUIERA      *
018100*    COMBINAR) Y NORMALIZA EL RESULTADO IGUAL QUE 1000-NORMALIZAR.*
018200*    USA WS-HORA-TMP COMO ACUMULADOR INTERMEDIO PORQUE LK-HORA-1  *
018300*    NO DEBE QUEDAR ALTERADA PARA EL LLAMADOR.                    *
018400*------------------------------------------------------------------
018500 2000-SUMAR-I.
018600
018700*    PASO 1: SUMAR HORA CON HORA Y MINUTO CON MINUTO, POR
018800*    SEPARADO.  TODAVIA NO ESTA NORMALIZADO (EL MINUTO PUEDE
018900*    PASAR DE 59).
019000     ADD LK-HORA-1-HH LK-HORA-2-HH GIVING WS-HORA-TMP-HH
019100     ADD LK-HORA-1-MM LK-HORA-2-MM GIVING WS-HORA-TMP-MM
019200
019300*    PASO 2: NORMALIZAR EL MINUTO COMBINADO, IGUAL QUE EN
019400*    1000-NORMALIZAR-I.
019500     DIVIDE WS-HORA-TMP-MM BY 60
019600             GIVING WS-DIV-MM REMAINDER WS-REM-MM
019700
019800     ADD WS-DIV-MM TO WS-HORA-TMP-HH
019900
020000     IF WS-REM-MM < 0
020100        MOVE ZERO TO LK-RESULT-MM
020200     ELSE
020300        MOVE WS-REM-MM TO LK-RESULT-MM
020400     END-IF
020500
020600*    PASO 3: NORMALIZAR LA HORA COMBINADA (YA CON EL ACARREO
020700*    DEL PASO 2) A MODULO 24.
020800     DIVIDE WS-HORA-TMP-HH BY 24
020900             GIVING WS-DIV-HH REMAINDER WS-REM-HH
021000
021100     IF WS-REM-HH < 0
021200        MOVE ZERO TO LK-RESULT-HH
021300     ELSE
021400        MOVE WS-REM-HH TO LK-RESULT-HH
021500     END-IF.
021600
021700 2000-SUMAR-F. EXIT.
021800
021900*------------------------------------------------------------------
022000*    3000-COMPARAR:  HORA-1 VS HORA-2, POR HORA Y LUEGO POR       *
022100*    MINUTO.  DEVUELVE -1/0/+1 EN LK-HORA-COMPARA (88-NIVELES     *
022200*    LK-COMPARA-MENOR/IGUAL/MAYOR).  USADA POR EL RELOJ DE        *
022300*    ESTACION (SOLO AVANZA) Y POR EL FILTRO DEL TABLERO.          *
022400*------------------------------------------------------------------
022500 3000-COMPARAR-I.
022600
022700*    LA HORA PESA MAS QUE EL MINUTO: SOLO SE BAJA A COMPARAR
022800*    MINUTOS CUANDO LAS DOS HORAS SON IGUALES.
022900     IF LK-HORA-1-HH < LK-HORA-2-HH
023000        SET LK-COMPARA-MENOR TO TRUE
023100     ELSE
023200        IF LK-HORA-1-HH > LK-HORA-2-HH
023300           SET LK-COMPARA-MAYOR TO TRUE
023400        ELSE
023500*          HORAS IGUALES: DECIDE EL MINUTO.
023600           IF LK-HORA-1-MM < LK-HORA-2-MM
023700              SET LK-COMPARA-MENOR TO TRUE
023800           ELSE
023900              IF LK-HORA-1-MM > LK-HORA-2-MM
024000                 SET LK-COMPARA-MAYOR TO TRUE
024100              ELSE
024200*                HORA Y MINUTO IGUALES EN AMBOS LADOS.
024300                 SET LK-COMPARA-IGUAL TO TRUE
024400              END-IF
024500           END-IF
024600        END-IF
024700     END-IF.
024800
024900 3000-COMPARAR-F. EXIT.
025000
025100*------------------------------------------------------------------
025200*    4000-FORMATEAR:  HORA-1 -> "HH:MM" DE 5 POSICIONES EN        *
025300*    LK-HORA-TEXTO.  USA WS-FORMATO-HORA SOLO COMO PASO           *
025400*    INTERMEDIO PARA EDITAR CADA MITAD A DOS DIGITOS ANTES DE     *
025500*    ESCRIBIRLA POR REFERENCE MODIFICATION.                       *
025600*------------------------------------------------------------------
025700 4000-FORMATEAR-I.
025800
025900*    MOVER A WS-FMT-HH/MM (PIC 99) EDITA CADA MITAD A DOS
026000*    DIGITOS CON CERO A LA IZQUIERDA SI HACE FALTA.
026100     MOVE LK-HORA-1-HH TO WS-FMT-HH
026200     MOVE LK-HORA-1-MM TO WS-FMT-MM
026300
026400*    LUEGO SE ARMA EL TEXTO "HH:MM" POSICION POR POSICION,
026500*    SIN DEPENDER DEL SEPARADOR QUE YA TRAE WS-FORMATO-HORA,
026600*    PARA QUE LK-HORA-TEXTO QUEDE SIEMPRE EXACTAMENTE DE 5.
026700     MOVE WS-FMT-HH    TO LK-HORA-TEXTO (1:2)
026800     MOVE ':'          TO LK-HORA-TEXTO (3:1)
026900     MOVE WS-FMT-MM    TO LK-HORA-TEXTO (4:2).
027000
027100 4000-FORMATEAR-F. EXIT.
